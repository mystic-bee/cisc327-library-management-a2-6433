000100******************************************************************
000200*              MAESTRO DE CATALOGO DE LIBROS  (LBBOOKM)          *
000300*----------------------------------------------------------------*
000400* FECHA       : 14/02/1986                                      *
000500* PROGRAMADOR : JULIA M. CANTORAL (JMCR)                        *
000600* APLICACION  : BIBLIOTECA CIRCULACION                          *
000700* MIEMBRO     : LBBOOKM                                         *
000800* DESCRIPCION : LAYOUT DEL REGISTRO MAESTRO DE CATALOGO.  UN     *
000900*             : REGISTRO POR TITULO; LA DISPONIBILIDAD SE        *
001000*             : LLEVA EN EL MISMO REGISTRO (NO HAY TABLA APARTE) *
001100* LONGITUD    : 330 POSICIONES, ASCENDENTE POR LBK-BOOK-ID        *
001200******************************************************************
001300* 02/14/86  JMCR TKT-LB0001  PRIMERA VERSION DEL LAYOUT.
001400* 03/02/86  JMCR TKT-LB0009  SE AMPLIO TITULO/AUTOR A LOS ANCHOS
001500*                             DEL FORMULARIO DE INGRESO DE LA
001600*                             SECCION DE ADQUISICIONES.
001700******************************************************************
001800 01  LBK-BOOK-RECORD.
001900*--------------------------------------------------------------->
002000*    IDENTIFICADOR NUMERICO UNICO DEL LIBRO EN EL CATALOGO
002100     05  LBK-BOOK-ID             PIC 9(5).
002200*    TITULO, SE GUARDA SIN BLANCOS AL INICIO O AL FINAL
002300     05  LBK-BOOK-TITLE          PIC X(200).
002400*    AUTOR, SE GUARDA SIN BLANCOS AL INICIO O AL FINAL
002500     05  LBK-BOOK-AUTHOR         PIC X(100).
002600*    ISBN DE 13 DIGITOS, UNICO EN EL CATALOGO
002700     05  LBK-BOOK-ISBN           PIC X(13).
002800*    EJEMPLARES QUE POSEE LA BIBLIOTECA DE ESTE TITULO
002900     05  LBK-TOTAL-COPIES        PIC 9(3).
003000*    EJEMPLARES QUE SE ENCUENTRAN EN ESTANTE (NO PRESTADOS)
003100     05  LBK-AVAILABLE-COPIES    PIC 9(3).
003200*    RELLENO PARA CRECIMIENTO FUTURO DEL LAYOUT
003300     05  FILLER                  PIC X(6).
