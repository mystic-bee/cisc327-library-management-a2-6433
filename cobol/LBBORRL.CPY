000100******************************************************************
000200*           BITACORA DE PRESTAMOS  (LEDGER)   (LBBORRL)          *
000300*----------------------------------------------------------------*
000400* FECHA       : 14/02/1986                                      *
000500* PROGRAMADOR : JULIA M. CANTORAL (JMCR)                        *
000600* APLICACION  : BIBLIOTECA CIRCULACION                          *
000700* MIEMBRO     : LBBORRL                                         *
000800* DESCRIPCION : UN REGISTRO POR PRESTAMO, VIGENTE O YA           *
000900*             : DEVUELTO.  ORDENADO POR CARNET DE PATRON Y       *
001000*             : DENTRO DE CARNET POR FECHA DE PRESTAMO.          *
001100* LONGITUD    : 35 POSICIONES -- EL LAYOUT LLENA EL REGISTRO     *
001150*             : COMPLETO, NO QUEDA ESPACIO PARA FILLER.  VER     *
001170*             : BITACORA 03/14/00 ANTES DE AGREGAR UN CAMPO.     *
001200******************************************************************
001400* 02/14/86  JMCR TKT-LB0001  PRIMERA VERSION DEL LAYOUT.
001500* 11/09/98  JMCR TKT-LB0450  REVISION Y2K -- SE CONFIRMA QUE LAS
001600*                             FECHAS AAAAMMDD YA TRAEN SIGLO
001700*                             COMPLETO, NO REQUIERE CONVERSION.
001750* 03/14/00  JMCR TKT-LB0461  SE QUITO EL FILLER DE RELLENO QUE SE
001760*                             HABIA AGREGADO AQUI -- LA BITACORA
001770*                             ES DE 35 POSICIONES EXACTAS, SIN
001780*                             RELLENO, SEGUN EL LAYOUT ACORDADO
001790*                             CON LA SECCION DE CIRCULACION.
001800******************************************************************
001900 01  LBL-LEDGER-RECORD.
002000*    CARNET DEL PATRON, 6 DIGITOS
002100     05  LBL-PATRON-ID           PIC X(6).
002200*    LIBRO PRESTADO
002300     05  LBL-BOOK-ID             PIC 9(5).
002400*    FECHA DE PRESTAMO  (AAAAMMDD)
002500     05  LBL-BORROW-DATE         PIC 9(8).
002600*    FECHA DE VENCIMIENTO = FECHA DE PRESTAMO + 14 DIAS
002700     05  LBL-DUE-DATE            PIC 9(8).
002800*    FECHA DE DEVOLUCION -- CEROS MIENTRAS EL PRESTAMO ESTA
002900*    VIGENTE; SE GRABA AL MOMENTO DE LA DEVOLUCION
003000     05  LBL-RETURN-DATE         PIC 9(8).
