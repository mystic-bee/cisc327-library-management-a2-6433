000010******************************************************************
000020* FECHA       : 14/02/1986                                       *
000030* PROGRAMADOR : JULIA M. CANTORAL (JMCR)                         *
000040* APLICACION  : BIBLIOTECA CIRCULACION                           *
000050* PROGRAMA    : LBCR1B01                                         *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : LEE LA CORRIDA DIARIA DE TRANSACCIONES DE LA      *
000080*             : BIBLIOTECA (ALTA DE LIBRO, PRESTAMO, DEVOLUCION, *
000090*             : PAGO Y REEMBOLSO DE MORA, BUSQUEDA DE CATALOGO Y *
000100*             : ESTADO DE PATRON) CONTRA EL MAESTRO DE CATALOGO  *
000110*             : Y LA BITACORA DE PRESTAMOS, APLICA LAS REGLAS DE *
000120*             : NEGOCIO DE CADA TRANSACCION Y DEJA UNA LINEA DE  *
000130*             : RESULTADO POR TRANSACCION.  AL FINAL REGRABA LOS *
000140*             : DOS MAESTROS Y TOTALIZA LA CORRIDA.               *
000150* ARCHIVOS    : LBBOOKF=C, LBBORRF=C, LBTRANF=C, LBREPTF=A       *
000160* ACCION (ES) : A=ACTUALIZA, R=REPORTE, C=CONSULTAR              *
000170* INSTALADO   : 14/02/1986                                       *
000180* TICKET      : TKT-LB0001                                       *
000190* NOMBRE      : MOTOR DE REGLAS DE CIRCULACION DE BIBLIOTECA     *
000200******************************************************************
000210       IDENTIFICATION DIVISION.
000220       PROGRAM-ID.    LBCR1B01.
000230       AUTHOR.        JULIA M. CANTORAL.
000240       INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BIBLIOTECA CENTRAL.
000250       DATE-WRITTEN.  02/14/1986.
000260       DATE-COMPILED. 02/14/1986.
000270       SECURITY.      USO INTERNO EXCLUSIVO DEL DEPARTAMENTO DE
000280                      SISTEMAS.  PROHIBIDA SU REPRODUCCION.
000290******************************************************************
000300*                    B I T A C O R A   D E   C A M B I O S       *
000310******************************************************************
000320* 02/14/86  JMCR TKT-LB0001  PRIMERA VERSION.  SOLO ALTA DE       *LB0001
000326*                            LIBRO Y PRESTAMO.                   *LB0001
000332* 05/02/86  JMCR TKT-LB0033  SE AGREGA LA DEVOLUCION DE LIBROS Y  *LB0033
000338*                            EL CALCULO DE MORA POR ATRASO.       *LB0033
000344* 09/18/87  JMCR TKT-LB0061  SE AGREGA LA BUSQUEDA DE CATALOGO    *LB0061
000350*                            (TITULO, AUTOR, ISBN).               *LB0061
000356* 06/21/94  JMCR TKT-LB0120  SE AGREGA EL REPORTE DE ESTADO DE    *LB0120
000362*                            PATRON (PRESTAMOS VIGENTES E         *LB0120
000368*                            HISTORIAL) Y SE AMPLIA LA TABLA DE   *LB0120
000374*                            CATALOGO EN MEMORIA A 1000 TITULOS.  *LB0120
000380* 04/20/99  JMCR TKT-LB0450  REVISION Y2K.  SE CONFIRMA QUE TODAS *LB0450
000386*                            LAS FECHAS AAAAMMDD DEL SISTEMA YA   *LB0450
000392*                            TRAEN SIGLO COMPLETO.  DE PASO SE    *LB0450
000398*                            AGREGA EL PAGO Y EL REEMBOLSO DE     *LB0450
000404*                            MORA A TRAVES DE LA PASARELA LBPAYGW *LB0450
000410*                            QUE CONSTRUYO EL GRUPO DE TARJETA DE *LB0450
000416*                            CREDITO PARA SU PROPIA PASARELA.     *LB0450
000422* 11/09/01  JMCR TKT-LB0512  EL LIMITE DE 5 LIBROS POR PATRON SE   LB0512
000428*                            ESTABA VALIDANDO DESPUES DE ESCRIBIR LB0512
000434*                            LA BITACORA; SE CORRIGE EL ORDEN DE   LB0512
000440*                            LAS VALIDACIONES DE PRESTAMO.        LB0512
000446* 03/14/00  JMCR TKT-LB0461  TITULO/AUTOR SOLO SE RECORTABAN A  LB0461
000452*                            LA DERECHA; SE AGREGA EL RECORTE   LB0461
000458*                            A LA IZQUIERDA (873) ANTES DE      LB0461
000464*                            GRABAR EN EL CATALOGO.             LB0461
000470* 06/02/00  JMCR TKT-LB0462  MENSAJE DE DEVOLUCION CON MORA     LB0462
000476*                            DESEDITA DIAS/MONTO ANTES DEL      LB0462
000482*                            STRING; SE SEPARA EL TOTAL DE MORA LB0462
000488*                            DE DEVOLUCION DEL TOTAL QUE USA EL  LB0462
000494*                            REPORTE DE ESTADO DE PATRON (750). LB0462
000500* 08/30/00  JMCR TKT-LB0463  872-CUENTA-BLANCOS NO PONIA WKS-J EN LB0463
000506*                            CERO ANTES DEL TALLYING; EL CONTEO  LB0463
000512*                            DE BLANCOS DEL ISBN SE ACUMULABA    LB0463
000518*                            SOBRE BASURA DE LA TRANSACCION PREVIA LB0463
000524******************************************************************
000540       ENVIRONMENT DIVISION.
000550       CONFIGURATION SECTION.
000560       SPECIAL-NAMES.
000570           C01 IS TOP-OF-FORM
000580           CLASS DIGITOS      IS "0" THRU "9"
000590           UPSI-0 IS WKS-SW-RECARGA ON  STATUS IS SI-RECARGA-CAT
000600                                    OFF STATUS IS NO-RECARGA-CAT.
000610       INPUT-OUTPUT SECTION.
000620       FILE-CONTROL.
000630******************************************************************
000640*              A R C H I V O S   D E   E N T R A D A             *
000650******************************************************************
000660           SELECT LBBOOKF ASSIGN   TO LBBOOKF
000670                  ORGANIZATION     IS SEQUENTIAL
000680                  FILE STATUS      IS FS-LBBOOKF.
000690           SELECT LBBORRF ASSIGN   TO LBBORRF
000700                  ORGANIZATION     IS SEQUENTIAL
000710                  FILE STATUS      IS FS-LBBORRF.
000720           SELECT LBTRANF ASSIGN   TO LBTRANF
000730                  ORGANIZATION     IS SEQUENTIAL
000740                  FILE STATUS      IS FS-LBTRANF.
000750******************************************************************
000760*              A R C H I V O   D E   S A L I D A                 *
000770******************************************************************
000780           SELECT LBREPTF ASSIGN   TO LBREPTF
000790                  ORGANIZATION     IS LINE SEQUENTIAL
000800                  FILE STATUS      IS FS-LBREPTF.
000810       DATA DIVISION.
000820       FILE SECTION.
000830******************************************************************
000840*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000850******************************************************************
000860*   MAESTRO DE CATALOGO DE LIBROS.
000870       FD  LBBOOKF.
000880           COPY LBBOOKM.
000890*   BITACORA DE PRESTAMOS (LEDGER).
000900       FD  LBBORRF.
000910           COPY LBBORRL.
000920*   TRANSACCIONES DE LA CORRIDA DIARIA DE CIRCULACION.
000930       FD  LBTRANF.
000940           COPY LBTRANR.
000950*   LINEA DE RESULTADO / REPORTE DEL DIA.
000960       FD  LBREPTF.
000970           COPY LBRESLN.
000980       WORKING-STORAGE SECTION.
000990******************************************************************
001000*           RECURSOS RUTINAS Y VALIDACION FILE-STATUS            *
001010******************************************************************
001020       01  WKS-FS-STATUS.
001030           02  FS-LBBOOKF             PIC 9(02) VALUE ZEROES.
001040           02  FS-LBBORRF             PIC 9(02) VALUE ZEROES.
001050           02  FS-LBTRANF             PIC 9(02) VALUE ZEROES.
001060           02  FS-LBREPTF             PIC 9(02) VALUE ZEROES.
001070           02  PROGRAMA               PIC X(08) VALUE SPACES.
001080           02  ARCHIVO                PIC X(08) VALUE SPACES.
001090           02  FILLER                 PIC X(06) VALUE SPACES.
001100******************************************************************
001110*              BANDERAS DE FIN DE ARCHIVO Y SWITCHES             *
001120******************************************************************
001130       01  WKS-FLAGS.
001140           02  WKS-FIN-LBBOOKF        PIC 9(01) VALUE ZEROES.
001150               88 FIN-LBBOOKF                   VALUE 1.
001160           02  WKS-FIN-LBBORRF        PIC 9(01) VALUE ZEROES.
001170               88 FIN-LBBORRF                   VALUE 1.
001180           02  WKS-FIN-TRANSACCIONES  PIC 9(01) VALUE ZEROES.
001190               88 FIN-TRANSACCIONES             VALUE 1.
001200           02  WKS-LISTO              PIC 9(01) VALUE ZEROES.
001210               88 LISTO                         VALUE 1.
001220           02  WKS-ENCONTRADO         PIC 9(01) VALUE ZEROES.
001230               88 SI-ENCONTRADO                 VALUE 1.
001240           02  FILLER                 PIC X(10) VALUE SPACES.
001250******************************************************************
001260*              SUBINDICES Y CONTADORES DE TRABAJO                *
001270*              (77 DE USO GENERAL EN TODA LA CORRIDA)             *
001280******************************************************************
001290       77  WKS-I                      PIC 9(05) COMP VALUE ZERO.
001300       77  WKS-J                      PIC 9(05) COMP VALUE ZERO.
001310       77  WKS-K                      PIC 9(05) COMP VALUE ZERO.
001320       77  WKS-POS-CATALOGO           PIC 9(05) COMP VALUE ZERO.
001330       77  WKS-POS-LEDGER             PIC 9(05) COMP VALUE ZERO.
001340******************************************************************
001350*              TABLA EN MEMORIA DEL CATALOGO DE LIBROS            *
001360*              (NO HAY ORGANIZACION INDEXADA; SE CARGA TODO EL    *
001370*              MAESTRO EN MEMORIA Y SE RECORRE LA TABLA)          *
001380******************************************************************
001390       01  WKS-TABLA-CATALOGO.
001400           02  WKS-CAT-CANT               PIC 9(05) COMP VALUE ZERO.
001410           02  WKS-CAT-ENTRADA OCCURS 1000 TIMES.
001420               03  WKS-CAT-BOOK-ID         PIC 9(5).
001430               03  WKS-CAT-TITLE           PIC X(200).
001440               03  WKS-CAT-AUTHOR          PIC X(100).
001450               03  WKS-CAT-ISBN            PIC X(13).
001460               03  WKS-CAT-TOTAL-COPIES    PIC 9(3).
001470               03  WKS-CAT-AVAIL-COPIES    PIC 9(3).
001480               03  FILLER                  PIC X(6).
001490           02  FILLER                     PIC X(10) VALUE SPACES.
001500******************************************************************
001510*              TABLA EN MEMORIA DE LA BITACORA DE PRESTAMOS       *
001520******************************************************************
001530       01  WKS-TABLA-LEDGER.
001540           02  WKS-LED-CANT               PIC 9(05) COMP VALUE ZERO.
001550           02  WKS-LED-ENTRADA OCCURS 3000 TIMES.
001560               03  WKS-LED-PATRON-ID       PIC X(6).
001570               03  WKS-LED-BOOK-ID         PIC 9(5).
001580               03  WKS-LED-BORROW-DATE     PIC 9(8).
001590               03  WKS-LED-DUE-DATE        PIC 9(8).
001600               03  WKS-LED-RETURN-DATE     PIC 9(8).
001610           02  FILLER                     PIC X(10) VALUE SPACES.
001620******************************************************************
001630*              FECHA DE NEGOCIO DE LA CORRIDA (VIENE DE SYSIN)    *
001640******************************************************************
001650       01  WKS-FECHA-CORRIDA-G.
001660           02  WKS-FECHA-CORRIDA         PIC 9(08) VALUE ZEROES.
001670           02  FILLER                    PIC X(04) VALUE SPACES.
001680       01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA-G.
001690           02  WKS-FC-ANI                PIC 9(4).
001700           02  WKS-FC-MES                PIC 9(2).
001710           02  WKS-FC-DIA                PIC 9(2).
001720           02  FILLER                    PIC X(04).
001730******************************************************************
001740*              AREA DE TRABAJO PARA ARITMETICA DE FECHAS          *
001750*              (SIN FUNCIONES INTRINSECAS; TABLA DE DIAS POR MES) *
001760******************************************************************
001770       01  WKS-FECHA-TRABAJO-G.
001780           02  WKS-FECHA-TRABAJO        PIC 9(08) VALUE ZEROES.
001790           02  FILLER                   PIC X(04) VALUE SPACES.
001800       01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO-G.
001810           02  WKS-FT-ANI                PIC 9(4).
001820           02  WKS-FT-MES                PIC 9(2).
001830           02  WKS-FT-DIA                PIC 9(2).
001840           02  FILLER                    PIC X(04).
001850       77  WKS-FECHA-RESULTADO          PIC 9(08) VALUE ZERO.
001860       77  WKS-FECHA-MAYOR              PIC 9(08) VALUE ZERO.
001870       77  WKS-FECHA-MENOR              PIC 9(08) VALUE ZERO.
001880       77  WKS-DIAS-SUMAR               PIC 9(05) COMP VALUE ZERO.
001890       77  WKS-DIAS-DIFERENCIA          PIC 9(05) COMP VALUE ZERO.
001900       77  WKS-MAX-DIA-MES              PIC 9(02) COMP VALUE ZERO.
001905       77  WKS-RESTO-DIV                PIC 9(04) COMP VALUE ZERO.
001906       77  WKS-RESTO-4                  PIC 9(04) COMP VALUE ZERO.
001907       77  WKS-RESTO-100                PIC 9(04) COMP VALUE ZERO.
001908       77  WKS-RESTO-400                PIC 9(04) COMP VALUE ZERO.
001910       01  TABLA-DIAS-MES.
001920           02  FILLER    PIC X(24) VALUE '312829313031303131303130'.
001930       01  F-DIAS-MES REDEFINES TABLA-DIAS-MES.
001940           02  DIA-FIN-MES   PIC 99 OCCURS 12 TIMES.
001950******************************************************************
001960*              AREA DE RECORTE DE BLANCOS (TITULO / AUTOR)        *
001970******************************************************************
001980       01  WKS-AREA-RECORTE.
001990           02  WKS-REC-ENTRADA          PIC X(200) VALUE SPACES.
002000           02  WKS-REC-LONGITUD         PIC 9(03) COMP VALUE ZERO.
002005           02  WKS-REC-INICIO           PIC 9(03) COMP VALUE ZERO.
002010           02  FILLER                   PIC X(02) VALUE SPACES.
002020******************************************************************
002030*              RESULTADO DE UNA TRANSACCION (POR LINEA)           *
002040******************************************************************
002050       01  WKS-RESULTADO.
002060           02  WKS-RES-SUCCESS          PIC X(01) VALUE 'N'.
002070           02  WKS-RES-MESSAGE          PIC X(120) VALUE SPACES.
002080           02  WKS-RES-TXN-ID           PIC X(20) VALUE SPACES.
002090           02  FILLER                   PIC X(10) VALUE SPACES.
002100******************************************************************
002110*              RESULTADO DEL CALCULO DE MORA (R5)                 *
002120******************************************************************
002130       01  WKS-RESULTADO-MORA.
002140           02  WKS-MORA-FEE             PIC S9(3)V99 VALUE ZERO.
002150           02  WKS-MORA-DIAS            PIC S9(5) VALUE ZERO.
002160           02  WKS-MORA-HAY-REGISTRO    PIC 9(01) VALUE ZERO.
002170               88 MORA-HAY-REGISTRO               VALUE 1.
002180           02  FILLER                   PIC X(09) VALUE SPACES.
002182******************************************************************
002184*   AREA DE DESEDICION DE DIAS/MONTO PARA EL MENSAJE DE MORA DE   *
002186*   LA DEVOLUCION (400) -- WKS-MORA-DIAS Y WKS-MASCARA-MTO TRAEN  *
002188*   CEROS/BLANCOS DE RELLENO QUE NO VAN EN EL MENSAJE AL PATRON;  *
002190*   AQUI SE GUARDA LA VERSION YA RECORTADA (SIN CEROS NI BLANCOS  *
002192*   DE EDICION) Y SU LARGO REAL PARA EL STRING.  TKT-LB0462.      *
002194******************************************************************
002196       01  WKS-MORA-TEXTO.
002198           02  WKS-TXT-DIAS-DISP        PIC X(05) VALUE SPACES.
002200           02  WKS-TXT-DIAS-LONG        PIC 9(03) COMP VALUE ZERO.
002202           02  WKS-TXT-FEE-DISP         PIC X(13) VALUE SPACES.
002204           02  WKS-TXT-FEE-LONG         PIC 9(03) COMP VALUE ZERO.
002206           02  FILLER                   PIC X(08) VALUE SPACES.
002207******************************************************************
002208*              AREA DE TRABAJO DE LA TRANSACCION EN CURSO         *
002209******************************************************************
002220       01  WKS-TRANSACCION-TRABAJO.
002230           02  WKS-TXT-PATRON-ID        PIC X(6)  VALUE SPACES.
002240           02  WKS-TXT-BOOK-ID          PIC 9(5)  VALUE ZERO.
002250           02  WKS-TXT-TITLE            PIC X(200) VALUE SPACES.
002260           02  WKS-TXT-AUTHOR           PIC X(100) VALUE SPACES.
002265           02  WKS-TXT-TITLE-LONG       PIC 9(03) COMP VALUE ZERO.
002270           02  FILLER                   PIC X(06) VALUE SPACES.
002280******************************************************************
002290*              CONTADORES DE CONTROL DE LA CORRIDA                *
002300******************************************************************
002310       01  WKS-CONTADORES.
002320           02  WKS-TRANS-LEIDAS         PIC 9(07) COMP VALUE ZERO.
002330           02  WKS-TRANS-ACEPTADAS      PIC 9(07) COMP VALUE ZERO.
002340           02  WKS-TRANS-RECHAZADAS     PIC 9(07) COMP VALUE ZERO.
002350           02  WKS-SEC-RESULTADO        PIC 9(06) COMP VALUE ZERO.
002360           02  WKS-SRD-CONTADOR         PIC 9(06) COMP VALUE ZERO.
002370           02  WKS-TOTAL-MORAS-COB      PIC S9(7)V99 VALUE ZERO.
002372*    TOTAL DE LA CORRIDA DE MORA COBRADA EN DEVOLUCIONES (R4) --
002374*    NO CONFUNDIR CON WKS-TOTAL-MORAS-COB, QUE ES EL TOTAL DEL
002376*    REPORTE DE ESTADO DE UN SOLO PATRON (750) Y SE REINICIA EN
002378*    CADA TRANSACCION STATUS.  VER BITACORA TKT-LB0462.
002380           02  WKS-TOTAL-MORAS-DEVOL    PIC S9(7)V99 VALUE ZERO.
002382           02  WKS-TOTAL-PAGOS          PIC S9(7)V99 VALUE ZERO.
002384           02  WKS-TOTAL-REEMBOLSOS     PIC S9(7)V99 VALUE ZERO.
002386           02  WKS-MASCARA-CTD          PIC ZZZ,ZZ9.
002388           02  WKS-MASCARA-MTO          PIC Z,ZZZ,ZZ9.99-.
002390           02  WKS-MASCARA-DIAS         PIC ZZZZ9.
002392           02  FILLER                   PIC X(03) VALUE SPACES.
002430******************************************************************
002440*              AREA DE LA PASARELA DE PAGO LBPAYGW                *
002450******************************************************************
002460       01  WKS-PASARELA-PAGO.
002470           02  WKS-PG-FUNCION           PIC X(04) VALUE SPACES.
002480           02  WKS-PG-PATRON-ID         PIC X(06) VALUE SPACES.
002490           02  WKS-PG-TXN-ID            PIC X(20) VALUE SPACES.
002500           02  WKS-PG-MONTO             PIC S9(3)V99 VALUE ZERO.
002510           02  WKS-PG-DESCRIPCION       PIC X(60) VALUE SPACES.
002520           02  WKS-PG-EXITO             PIC X(01) VALUE 'N'.
002530           02  WKS-PG-MENSAJE           PIC X(80) VALUE SPACES.
002540           02  FILLER                   PIC X(09) VALUE SPACES.
002542******************************************************************
002544*              AREA DE FORMATEO DE FECHA PARA REPORTES             *
002546******************************************************************
002548       01  WKS-FECHA-FORMATEADA-G.
002549           02  WKS-FECHA-FORMATEADA     PIC X(10) VALUE SPACES.
002551           02  FILLER                   PIC X(03) VALUE SPACES.
002552       PROCEDURE DIVISION.
002560******************************************************************
002570*               S E C C I O N    P R I N C I P A L
002580******************************************************************
002590       000-MAIN SECTION.
002600           PERFORM 010-APERTURA-ARCHIVOS
002610           PERFORM 020-CARGA-CATALOGO
002620           PERFORM 030-CARGA-LEDGER
002630           PERFORM 100-PROCESA-TRANSACCIONES
002640                   UNTIL FIN-TRANSACCIONES
002650           PERFORM 800-REESCRIBE-MAESTROS
002660           PERFORM 900-ESTADISTICAS
002670           PERFORM 990-CIERRA-ARCHIVOS
002680           STOP RUN.
002690       000-MAIN-E. EXIT.
002700
002710       010-APERTURA-ARCHIVOS SECTION.
002720           ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
002730           MOVE   'LBCR1B01' TO PROGRAMA
002740           OPEN INPUT  LBBOOKF LBBORRF LBTRANF
002750                OUTPUT LBREPTF
002760           IF FS-LBBOOKF NOT = 0
002770              DISPLAY '>>> ERROR AL ABRIR LBBOOKF, STATUS: '
002780                      FS-LBBOOKF UPON CONSOLE
002790              PERFORM 990-CIERRA-ARCHIVOS
002800              MOVE 91 TO RETURN-CODE
002810              STOP RUN
002820           END-IF
002830           IF FS-LBBORRF NOT = 0
002840              DISPLAY '>>> ERROR AL ABRIR LBBORRF, STATUS: '
002850                      FS-LBBORRF UPON CONSOLE
002860              PERFORM 990-CIERRA-ARCHIVOS
002870              MOVE 91 TO RETURN-CODE
002880              STOP RUN
002890           END-IF
002900           IF FS-LBTRANF NOT = 0
002910              DISPLAY '>>> ERROR AL ABRIR LBTRANF, STATUS: '
002920                      FS-LBTRANF UPON CONSOLE
002930              PERFORM 990-CIERRA-ARCHIVOS
002940              MOVE 91 TO RETURN-CODE
002950              STOP RUN
002960           END-IF
002970           IF FS-LBREPTF NOT = 0
002980              DISPLAY '>>> ERROR AL ABRIR LBREPTF, STATUS: '
002990                      FS-LBREPTF UPON CONSOLE
003000              PERFORM 990-CIERRA-ARCHIVOS
003010              MOVE 91 TO RETURN-CODE
003020              STOP RUN
003030           END-IF.
003040       010-APERTURA-ARCHIVOS-E. EXIT.
003050
003060******************************************************************
003070*              C A R G A   D E L   C A T A L O G O                *
003080******************************************************************
003090       020-CARGA-CATALOGO SECTION.
003100           MOVE 0 TO WKS-CAT-CANT
003110           PERFORM 021-LEE-CATALOGO THRU 021-LEE-CATALOGO-E
003120                   UNTIL FIN-LBBOOKF.
003130       020-CARGA-CATALOGO-E. EXIT.
003140
003150       021-LEE-CATALOGO SECTION.
003152*    UN RENGLON DE LA TABLA WKS-CAT-ENTRADA POR REGISTRO DE       *
003154*    LBBOOKF.  EL CATALOGO COMPLETO VIVE EN MEMORIA DURANTE TODA  *
003156*    LA CORRIDA -- NO SE VUELVE A LEER EL ARCHIVO.
003160           READ LBBOOKF
003170             AT END
003180                MOVE 1 TO WKS-FIN-LBBOOKF
003190             NOT AT END
003200                ADD 1 TO WKS-CAT-CANT
003210                MOVE LBK-BOOK-RECORD
003220                  TO WKS-CAT-ENTRADA (WKS-CAT-CANT)
003230           END-READ.
003240       021-LEE-CATALOGO-E. EXIT.
003250
003260******************************************************************
003270*              C A R G A   D E   L A   B I T A C O R A            *
003280******************************************************************
003290       030-CARGA-LEDGER SECTION.
003300           MOVE 0 TO WKS-LED-CANT
003310           PERFORM 031-LEE-LEDGER THRU 031-LEE-LEDGER-E
003320                   UNTIL FIN-LBBORRF.
003330       030-CARGA-LEDGER-E. EXIT.
003340
003350       031-LEE-LEDGER SECTION.
003352*    UN RENGLON DE WKS-LED-ENTRADA POR REGISTRO DE LBBORRF.  LA   *
003354*    BITACORA ENTERA TAMBIEN SE CARGA EN MEMORIA -- PRESTAMOS Y   *
003356*    DEVOLUCIONES SE RESUELVEN BUSCANDO EN LA TABLA, NUNCA RE-    *
003358*    LEYENDO EL ARCHIVO.
003360           READ LBBORRF
003370             AT END
003380                MOVE 1 TO WKS-FIN-LBBORRF
003390             NOT AT END
003400                ADD 1 TO WKS-LED-CANT
003410                MOVE LBL-LEDGER-RECORD
003420                  TO WKS-LED-ENTRADA (WKS-LED-CANT)
003430           END-READ.
003440       031-LEE-LEDGER-E. EXIT.
003450
003452******************************************************************
003454*    UNA TRANSACCION POR REGISTRO DE LBTRANF; LBT-TX-TYPE DECIDE  *
003456*    A CUAL REGLA (R1/R3/R4/PAGO/REEMBOLSO/R6/R7) SE LE PASA EL   *
003458*    TRABAJO.  CADA RAMA DEJA SU RESULTADO EN WKS-RESULTADO       *
003460*              D E S P A C H O   D E   T R A N S A C C I O N E S  *
003462*    (INICIALIZADO ABAJO) PARA QUE 950 LO IMPRIMA SIEMPRE, GANE   *
003464*    O PIERDA LA TRANSACCION -- EL REPORTE DE RESULTADOS NO       *
003470*    OMITE RENGLONES.                                            *
003480******************************************************************
003490       100-PROCESA-TRANSACCIONES SECTION.
003500           READ LBTRANF
003510             AT END
003520                MOVE 1 TO WKS-FIN-TRANSACCIONES
003530             NOT AT END
003540                ADD 1 TO WKS-TRANS-LEIDAS
003550                ADD 1 TO WKS-SEC-RESULTADO
003560                INITIALIZE WKS-RESULTADO
003561*    SE ASUME RECHAZO (WKS-RES-SUCCESS = 'N') HASTA QUE LA
003563*    SECCION QUE ATIENDE LA TRANSACCION LO CAMBIE A 'Y'; ASI
003565*    NINGUNA RAMA NUEVA QUE SE AGREGUE AQUI PUEDE OLVIDAR
003567*    MARCAR EL EXITO Y CONTAR COMO ACEPTADA POR ERROR.
003570                MOVE 'N'    TO WKS-RES-SUCCESS
003580                EVALUATE LBT-TX-TYPE
003582*    R1 -- ALTA DE LIBRO EN EL CATALOGO.
003590                  WHEN 'ADD   '
003600                     PERFORM 200-CATALOGA-LIBRO
003610                             THRU 200-CATALOGA-LIBRO-E
003612*    R3 -- PRESTAMO DE UN EJEMPLAR A UN PATRON.
003630                  WHEN 'BORROW'
003640                     PERFORM 300-PROCESA-PRESTAMO
003650                             THRU 300-PROCESA-PRESTAMO-E
003652*    R4 -- DEVOLUCION; CALCULA Y ACUMULA MORA SI APLICA.
003660                  WHEN 'RETURN'
003670                     PERFORM 400-PROCESA-DEVOLUCION
003680                             THRU 400-PROCESA-DEVOLUCION-E
003682*    PAGO DE MORA -- PASA POR LBPAYGW, LA PASARELA DE COBROS.
003690                  WHEN 'PAYFEE'
003700                     PERFORM 500-PROCESA-PAGO-MORA
003710                             THRU 500-PROCESA-PAGO-MORA-E
003712*    REEMBOLSO DE MORA -- TAMBIEN PASA POR LBPAYGW.
003720                  WHEN 'REFUND'
003730                     PERFORM 600-PROCESA-REEMBOLSO
003740                             THRU 600-PROCESA-REEMBOLSO-E
003742*    R6 -- BUSQUEDA DE CATALOGO POR TITULO/AUTOR/ISBN.
003750                  WHEN 'SEARCH'
003760                     PERFORM 700-BUSCA-CATALOGO
003770                             THRU 700-BUSCA-CATALOGO-E
003772*    R7 -- ESTADO DEL PATRON (PRESTAMOS VIGENTES + HISTORIAL).
003780                  WHEN 'STATUS'
003790                     PERFORM 750-REPORTE-PATRON
003800                             THRU 750-REPORTE-PATRON-E
003802*    TIPO DESCONOCIDO -- SE RECHAZA, NO SE DETIENE LA CORRIDA.
003810                  WHEN OTHER
003820                     MOVE 'TIPO DE TRANSACCION NO RECONOCIDO.'
003830                       TO WKS-RES-MESSAGE
003835                END-EVALUATE
003837                IF WKS-RES-SUCCESS = 'Y'
003850                   ADD 1 TO WKS-TRANS-ACEPTADAS
003860                ELSE
003870                   ADD 1 TO WKS-TRANS-RECHAZADAS
003880                END-IF
003890                PERFORM 950-ESCRIBE-RESULTADO
003900                        THRU 950-ESCRIBE-RESULTADO-E
003910           END-READ.
003920       100-PROCESA-TRANSACCIONES-E. EXIT.
003930
003940******************************************************************
003950*   R1 -- A L T A   D E   L I B R O   ( T X - T Y P E  =  A D D ) *
003960******************************************************************
003970       200-CATALOGA-LIBRO SECTION.
003980           MOVE LBT-TITLE  TO WKS-REC-ENTRADA
003990           PERFORM 870-CALCULA-LONGITUD THRU 870-CALCULA-LONGITUD-E
004000           IF WKS-REC-LONGITUD = 0
004010              MOVE 'Title is required.' TO WKS-RES-MESSAGE
004015              GO TO 200-CATALOGA-LIBRO-E
004018           END-IF
004020           IF WKS-REC-LONGITUD > 200
004025              MOVE 'Title must be less than 200 characters.'
004030                TO WKS-RES-MESSAGE
004035              GO TO 200-CATALOGA-LIBRO-E
004040           END-IF
004042*    RECORTA LOS BLANCOS AL INICIO, NO SOLO AL FINAL (TKT-LB0461)
004044           PERFORM 873-ELIMINA-BLANCOS-INICIO
004046                   THRU 873-ELIMINA-BLANCOS-INICIO-E
004048           MOVE WKS-REC-ENTRADA (WKS-REC-INICIO:WKS-REC-LONGITUD)
004050             TO WKS-TXT-TITLE
004055           MOVE WKS-REC-LONGITUD TO WKS-TXT-TITLE-LONG
004060
004070           MOVE LBT-AUTHOR TO WKS-REC-ENTRADA
004080           PERFORM 870-CALCULA-LONGITUD THRU 870-CALCULA-LONGITUD-E
004090           IF WKS-REC-LONGITUD = 0
004095              MOVE 'Author is required.' TO WKS-RES-MESSAGE
004100              GO TO 200-CATALOGA-LIBRO-E
004105           END-IF
004110           IF WKS-REC-LONGITUD > 100
004115              MOVE 'Author must be less than 100 characters.'
004200                TO WKS-RES-MESSAGE
004210              GO TO 200-CATALOGA-LIBRO-E
004220           END-IF
004222*    RECORTA LOS BLANCOS AL INICIO, NO SOLO AL FINAL (TKT-LB0461)
004224           PERFORM 873-ELIMINA-BLANCOS-INICIO
004226                   THRU 873-ELIMINA-BLANCOS-INICIO-E
004228           MOVE WKS-REC-ENTRADA (WKS-REC-INICIO:WKS-REC-LONGITUD)
004230             TO WKS-TXT-AUTHOR
004232
004240           IF LBT-ISBN = SPACES
004250              MOVE 'ISBN cannot be None. Must only be comprised o'
004260                   'f digits in a string.' TO WKS-RES-MESSAGE
004270              GO TO 200-CATALOGA-LIBRO-E
004280           END-IF
004290           MOVE LBT-ISBN TO WKS-REC-ENTRADA (1:13)
004300           PERFORM 872-CUENTA-BLANCOS THRU 872-CUENTA-BLANCOS-E
004310           IF WKS-REC-LONGITUD NOT = 13
004320              MOVE 'ISBN must be exactly 13 digits.'
004330                TO WKS-RES-MESSAGE
004340              GO TO 200-CATALOGA-LIBRO-E
004350           END-IF
004360           IF WKS-J > 0
004370              MOVE 'ISBN cannot have spaces.' TO WKS-RES-MESSAGE
004380              GO TO 200-CATALOGA-LIBRO-E
004390           END-IF
004400           IF LBT-ISBN IS NOT DIGITOS
004410              MOVE 'ISBN must be digits' TO WKS-RES-MESSAGE
004420              GO TO 200-CATALOGA-LIBRO-E
004430           END-IF
004440
004450           IF LBT-COPIES <= 0
004460              MOVE 'Total copies must be a positive integer.'
004470                TO WKS-RES-MESSAGE
004480              GO TO 200-CATALOGA-LIBRO-E
004490           END-IF
004500
004510           MOVE 0 TO WKS-ENCONTRADO
004520           PERFORM 205-BUSCA-ISBN-DUP THRU 205-BUSCA-ISBN-DUP-E
004530                   VARYING WKS-I FROM 1 BY 1
004535                   UNTIL WKS-I > WKS-CAT-CANT OR SI-ENCONTRADO
004580           IF SI-ENCONTRADO
004590              MOVE 'A book with this ISBN already exists.'
004600                TO WKS-RES-MESSAGE
004610              GO TO 200-CATALOGA-LIBRO-E
004620           END-IF
004630
004640           ADD 1 TO WKS-CAT-CANT
004650           MOVE LBT-BOOK-ID     TO WKS-CAT-BOOK-ID (WKS-CAT-CANT)
004660           MOVE WKS-TXT-TITLE   TO WKS-CAT-TITLE   (WKS-CAT-CANT)
004670           MOVE WKS-TXT-AUTHOR  TO WKS-CAT-AUTHOR  (WKS-CAT-CANT)
004680           MOVE LBT-ISBN        TO WKS-CAT-ISBN    (WKS-CAT-CANT)
004690           MOVE LBT-COPIES      TO WKS-CAT-TOTAL-COPIES
004700                                    (WKS-CAT-CANT)
004710           MOVE LBT-COPIES      TO WKS-CAT-AVAIL-COPIES
004720                                    (WKS-CAT-CANT)
004730           STRING 'Book "' DELIMITED BY SIZE
004740                  WKS-TXT-TITLE (1:WKS-TXT-TITLE-LONG)
004750                               DELIMITED BY SIZE
004760                  '" has been successfully added to the catalog.'
004770                               DELIMITED BY SIZE
004780             INTO WKS-RES-MESSAGE
004790           END-STRING
004800           MOVE 'Y' TO WKS-RES-SUCCESS.
004810       200-CATALOGA-LIBRO-E. EXIT.
004812
004814       205-BUSCA-ISBN-DUP SECTION.
004815*    RECORRIDA VIA PERFORM ... VARYING EN 200-CATALOGA-LIBRO;     *
004816*    UN ISBN YA CATALOGADO RECHAZA EL ALTA.
004817           IF WKS-CAT-ISBN (WKS-I) = LBT-ISBN
004818              MOVE 1 TO WKS-ENCONTRADO
004819           END-IF.
004821       205-BUSCA-ISBN-DUP-E. EXIT.
004823
004830******************************************************************
004840* R3 -- P R E S T A M O   ( T X - T Y P E  =  B O R R O W )       *
004850******************************************************************
004860       300-PROCESA-PRESTAMO SECTION.
004870           IF LBT-PATRON-ID IS NOT DIGITOS
004880              MOVE 'Invalid patron ID. Must be exactly 6 digits.'
004890                TO WKS-RES-MESSAGE
004900              GO TO 300-PROCESA-PRESTAMO-E
004910           END-IF
004920
004930           MOVE 0 TO WKS-POS-CATALOGO
004940           PERFORM 305-BUSCA-LIBRO THRU 305-BUSCA-LIBRO-E
004950                   VARYING WKS-I FROM 1 BY 1
004955                   UNTIL WKS-I > WKS-CAT-CANT
005000           IF WKS-POS-CATALOGO = 0
005010              MOVE 'Book not found.' TO WKS-RES-MESSAGE
005020              GO TO 300-PROCESA-PRESTAMO-E
005030           END-IF
005040
005050           IF WKS-CAT-AVAIL-COPIES (WKS-POS-CATALOGO) <= 0
005060              MOVE 'This book is currently not available.'
005070                TO WKS-RES-MESSAGE
005080              GO TO 300-PROCESA-PRESTAMO-E
005090           END-IF
005100
005110           MOVE 0 TO WKS-ENCONTRADO WKS-K
005120           PERFORM 310-CUENTA-PRESTAMOS THRU 310-CUENTA-PRESTAMOS-E
005130                   VARYING WKS-I FROM 1 BY 1
005135                   UNTIL WKS-I > WKS-LED-CANT
005230           IF SI-ENCONTRADO
005240              MOVE 'You have already borrowed a copy of this book.'
005250                TO WKS-RES-MESSAGE
005260              GO TO 300-PROCESA-PRESTAMO-E
005270           END-IF
005280           IF WKS-K >= 5
005290              MOVE 'You have reached the maximum borrowing limit '
005300                   'of 5 books.' TO WKS-RES-MESSAGE
005310              GO TO 300-PROCESA-PRESTAMO-E
005320           END-IF
005330
005340           MOVE WKS-FECHA-CORRIDA TO WKS-FECHA-TRABAJO
005350           MOVE 14                TO WKS-DIAS-SUMAR
005360           PERFORM 850-SUMA-DIAS THRU 850-SUMA-DIAS-E
005370
005380           ADD 1 TO WKS-LED-CANT
005390           MOVE LBT-PATRON-ID     TO WKS-LED-PATRON-ID (WKS-LED-CANT)
005400           MOVE LBT-BOOK-ID       TO WKS-LED-BOOK-ID   (WKS-LED-CANT)
005410           MOVE WKS-FECHA-CORRIDA TO WKS-LED-BORROW-DATE
005420                                     (WKS-LED-CANT)
005430           MOVE WKS-FECHA-RESULTADO TO WKS-LED-DUE-DATE
005440                                     (WKS-LED-CANT)
005450           MOVE 0                 TO WKS-LED-RETURN-DATE
005460                                     (WKS-LED-CANT)
005470
005480           SUBTRACT 1 FROM WKS-CAT-AVAIL-COPIES (WKS-POS-CATALOGO)
005490
005500           MOVE WKS-CAT-TITLE (WKS-POS-CATALOGO) TO WKS-REC-ENTRADA
005510           PERFORM 870-CALCULA-LONGITUD THRU 870-CALCULA-LONGITUD-E
005520           PERFORM 880-FORMATEA-FECHA THRU 880-FORMATEA-FECHA-E
005530           STRING 'Successfully borrowed "' DELIMITED BY SIZE
005540                  WKS-REC-ENTRADA (1:WKS-REC-LONGITUD)
005550                               DELIMITED BY SIZE
005560                  '". Due date: ' DELIMITED BY SIZE
005570                  WKS-FECHA-FORMATEADA DELIMITED BY SIZE
005580                  '.' DELIMITED BY SIZE
005590             INTO WKS-RES-MESSAGE
005600           END-STRING
005610           MOVE 'Y' TO WKS-RES-SUCCESS.
005620       300-PROCESA-PRESTAMO-E. EXIT.
005622
005624       305-BUSCA-LIBRO SECTION.
005625*    LOCALIZA LA POSICION DEL LIBRO EN LA TABLA DEL CATALOGO.
005626           IF WKS-CAT-BOOK-ID (WKS-I) = LBT-BOOK-ID
005628              MOVE WKS-I TO WKS-POS-CATALOGO
005629           END-IF.
005631       305-BUSCA-LIBRO-E. EXIT.
005633
005634*    CUENTA PRESTAMOS VIGENTES DEL PATRON (LIMITE SIMULTANEO).
005635       310-CUENTA-PRESTAMOS SECTION.
005637           IF WKS-LED-PATRON-ID (WKS-I) = LBT-PATRON-ID
005639              IF WKS-LED-RETURN-DATE (WKS-I) = 0
005641                 ADD 1 TO WKS-K
005643                 IF WKS-LED-BOOK-ID (WKS-I) = LBT-BOOK-ID
005645                    MOVE 1 TO WKS-ENCONTRADO
005647                 END-IF
005649              END-IF
005651           END-IF.
005653       310-CUENTA-PRESTAMOS-E. EXIT.
005655
005657******************************************************************
005658* R4 -- D E V O L U C I O N   ( T X - T Y P E  =  R E T U R N )   *
005660******************************************************************
005670       400-PROCESA-DEVOLUCION SECTION.
005680           MOVE 0 TO WKS-POS-LEDGER
005690           PERFORM 405-BUSCA-PRESTAMO THRU 405-BUSCA-PRESTAMO-E
005700                   VARYING WKS-I FROM 1 BY 1
005705                   UNTIL WKS-I > WKS-LED-CANT
005770           IF WKS-POS-LEDGER = 0
005780              MOVE 'You have not currently borrowed this book.'
005790                TO WKS-RES-MESSAGE
005800              GO TO 400-PROCESA-DEVOLUCION-E
005810           END-IF
005820
005830           MOVE 0 TO WKS-POS-CATALOGO
005840           PERFORM 305-BUSCA-LIBRO THRU 305-BUSCA-LIBRO-E
005850                   VARYING WKS-I FROM 1 BY 1
005855                   UNTIL WKS-I > WKS-CAT-CANT
005900           IF WKS-POS-CATALOGO > 0
005910              ADD 1 TO WKS-CAT-AVAIL-COPIES (WKS-POS-CATALOGO)
005920           END-IF
005930
005940           MOVE LBT-PATRON-ID TO WKS-TXT-PATRON-ID
005950           MOVE LBT-BOOK-ID   TO WKS-TXT-BOOK-ID
005960           PERFORM 460-CALCULA-MORA THRU 460-CALCULA-MORA-E
005970
005980           MOVE WKS-FECHA-CORRIDA TO WKS-LED-RETURN-DATE
005990                                     (WKS-POS-LEDGER)
006000
006010           IF WKS-MORA-FEE = 0
006020              MOVE 'You have successfully returned your book. Th'
006030                   'ere are no late fees on this book. Thank you!'
006040                TO WKS-RES-MESSAGE
006050           ELSE
006052              ADD WKS-MORA-FEE TO WKS-TOTAL-MORAS-DEVOL
006054*    DESEDITA LOS DIAS Y EL MONTO -- LA MASCARA TRAE CEROS/     *
006056*    BLANCOS DE RELLENO QUE NO DEBEN IR EN EL MENSAJE AL PATRON.
006058              MOVE WKS-MORA-DIAS TO WKS-MASCARA-DIAS
006060              MOVE WKS-MASCARA-DIAS TO WKS-REC-ENTRADA
006062              PERFORM 870-CALCULA-LONGITUD
006064                      THRU 870-CALCULA-LONGITUD-E
006066              PERFORM 873-ELIMINA-BLANCOS-INICIO
006068                      THRU 873-ELIMINA-BLANCOS-INICIO-E
006070              MOVE WKS-REC-ENTRADA (WKS-REC-INICIO:WKS-REC-LONGITUD)
006072                TO WKS-TXT-DIAS-DISP
006074              MOVE WKS-REC-LONGITUD TO WKS-TXT-DIAS-LONG
006075
006076              MOVE WKS-MORA-FEE TO WKS-MASCARA-MTO
006078              MOVE WKS-MASCARA-MTO TO WKS-REC-ENTRADA
006080              PERFORM 870-CALCULA-LONGITUD
006082                      THRU 870-CALCULA-LONGITUD-E
006084              PERFORM 873-ELIMINA-BLANCOS-INICIO
006086                      THRU 873-ELIMINA-BLANCOS-INICIO-E
006088              MOVE WKS-REC-ENTRADA (WKS-REC-INICIO:WKS-REC-LONGITUD)
006090                TO WKS-TXT-FEE-DISP
006092              MOVE WKS-REC-LONGITUD TO WKS-TXT-FEE-LONG
006093
006094              STRING 'You have successfully returned your book. '
006096                               DELIMITED BY SIZE
006098                     'This book is ' DELIMITED BY SIZE
006100                     WKS-TXT-DIAS-DISP (1:WKS-TXT-DIAS-LONG)
006102                               DELIMITED BY SIZE
006104                     ' days late and you owe $'
006120                               DELIMITED BY SIZE
006130                     WKS-TXT-FEE-DISP (1:WKS-TXT-FEE-LONG)
006132                               DELIMITED BY SIZE
006140                     ' in late fees for this book.'
006150                               DELIMITED BY SIZE
006160                INTO WKS-RES-MESSAGE
006170              END-STRING
006180           END-IF
006190           MOVE 'Y' TO WKS-RES-SUCCESS.
006200       400-PROCESA-DEVOLUCION-E. EXIT.
006202*    LOCALIZA EL PRESTAMO VIGENTE (SIN FECHA DE DEVOLUCION) DE
006204       405-BUSCA-PRESTAMO SECTION.
006206           IF WKS-LED-PATRON-ID (WKS-I) = LBT-PATRON-ID AND
006208              WKS-LED-BOOK-ID   (WKS-I) = LBT-BOOK-ID   AND
006210              WKS-LED-RETURN-DATE (WKS-I) = 0
006212              MOVE WKS-I TO WKS-POS-LEDGER
006214           END-IF.
006216       405-BUSCA-PRESTAMO-E. EXIT.
006218
006220******************************************************************
006230* R5 -- C A L C U L O   D E   M O R A   (S U B R U T I N A)       *
006240* ENTRA   : WKS-TXT-PATRON-ID, WKS-TXT-BOOK-ID, WKS-FECHA-CORRIDA *
006250* SALE    : WKS-MORA-FEE, WKS-MORA-DIAS                           *
006260* USADA POR LA DEVOLUCION (400), EL PAGO (500) Y EL ESTADO (750) *
006270******************************************************************
006280       460-CALCULA-MORA SECTION.
006290           MOVE ZERO TO WKS-MORA-FEE WKS-MORA-DIAS
006300           MOVE 0    TO WKS-MORA-HAY-REGISTRO WKS-POS-LEDGER
006310           PERFORM 465-BUSCA-PRESTAMO-MORA
006315                   THRU 465-BUSCA-PRESTAMO-MORA-E
006320                   VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-LED-CANT
006400           IF NOT MORA-HAY-REGISTRO
006410              GO TO 460-CALCULA-MORA-E
006420           END-IF
006430           IF WKS-LED-DUE-DATE (WKS-POS-LEDGER) >= WKS-FECHA-CORRIDA
006440              GO TO 460-CALCULA-MORA-E
006450           END-IF
006460
006470           MOVE WKS-FECHA-CORRIDA                    TO WKS-FECHA-MAYOR
006480           MOVE WKS-LED-DUE-DATE (WKS-POS-LEDGER)    TO WKS-FECHA-MENOR
006490           PERFORM 860-DIFERENCIA-DIAS THRU 860-DIFERENCIA-DIAS-E
006500           MOVE WKS-DIAS-DIFERENCIA TO WKS-MORA-DIAS
006510
006520           IF WKS-MORA-DIAS <= 7
006530              COMPUTE WKS-MORA-FEE = WKS-MORA-DIAS * 0.50
006540           ELSE
006550              COMPUTE WKS-MORA-FEE = 3.50 + (WKS-MORA-DIAS - 7) * 1.00
006560              IF WKS-MORA-FEE > 15.00
006570                 MOVE 15.00 TO WKS-MORA-FEE
006580              END-IF
006590           END-IF.
006600       460-CALCULA-MORA-E. EXIT.
006602*    LOCALIZA EL PRESTAMO VIGENTE QUE CORRESPONDE AL LIBRO/PATRON.
006604       465-BUSCA-PRESTAMO-MORA SECTION.
006606           IF WKS-LED-PATRON-ID (WKS-I) = WKS-TXT-PATRON-ID AND
006608              WKS-LED-BOOK-ID   (WKS-I) = WKS-TXT-BOOK-ID   AND
006610              WKS-LED-RETURN-DATE (WKS-I) = 0
006612              MOVE WKS-I TO WKS-POS-LEDGER
006614              MOVE 1     TO WKS-MORA-HAY-REGISTRO
006616           END-IF.
006618       465-BUSCA-PRESTAMO-MORA-E. EXIT.
006619
006620******************************************************************
006630* P A G O   D E   M O R A   ( T X - T Y P E  =  P A Y F E E )     *
006640******************************************************************
006650       500-PROCESA-PAGO-MORA SECTION.
006660           IF LBT-PATRON-ID IS NOT DIGITOS
006670              MOVE 'Invalid patron ID. Must be exactly 6 digits.'
006680                TO WKS-RES-MESSAGE
006690              GO TO 500-PROCESA-PAGO-MORA-E
006700           END-IF
006710*    RECALCULA LA MORA AL MOMENTO DEL PAGO -- NO SE CONFIA EN UN
006712*    MONTO QUE EL PATRON HAYA VISTO ANTES, PUDO HABER CAMBIADO.
006720           MOVE LBT-PATRON-ID TO WKS-TXT-PATRON-ID
006730           MOVE LBT-BOOK-ID   TO WKS-TXT-BOOK-ID
006740           PERFORM 460-CALCULA-MORA THRU 460-CALCULA-MORA-E
006750           IF NOT MORA-HAY-REGISTRO
006760              MOVE 'Unable to calculate late fees.'
006770                TO WKS-RES-MESSAGE
006780              GO TO 500-PROCESA-PAGO-MORA-E
006790           END-IF
006800           IF WKS-MORA-FEE <= 0
006810              MOVE 'No late fees to pay for this book.'
006820                TO WKS-RES-MESSAGE
006830              GO TO 500-PROCESA-PAGO-MORA-E
006840           END-IF
006850*    SE BUSCA EL TITULO SOLO PARA LA DESCRIPCION QUE LA PASARELA
006852*    REGISTRA EN SU BITACORA -- NO AFECTA EL MONTO NI EL PATRON.
006860           MOVE 0 TO WKS-POS-CATALOGO
006870           PERFORM 305-BUSCA-LIBRO THRU 305-BUSCA-LIBRO-E
006880                   VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CAT-CANT
006930           IF WKS-POS-CATALOGO = 0
006940              MOVE 'Book not found.' TO WKS-RES-MESSAGE
006950              GO TO 500-PROCESA-PAGO-MORA-E
006960           END-IF
006970*    CONSTRUYE LA DESCRIPCION QUE SE MANDA A LA PASARELA DE PAGO.
006980           MOVE WKS-CAT-TITLE (WKS-POS-CATALOGO) TO WKS-REC-ENTRADA
006990           PERFORM 870-CALCULA-LONGITUD THRU 870-CALCULA-LONGITUD-E
007000           STRING "Late fees for '" DELIMITED BY SIZE
007010                  WKS-REC-ENTRADA (1:WKS-REC-LONGITUD)
007020                               DELIMITED BY SIZE
007030                  "'" DELIMITED BY SIZE
007040             INTO WKS-PG-DESCRIPCION
007050           END-STRING
007060           MOVE 'PAGO'         TO WKS-PG-FUNCION
007070           MOVE LBT-PATRON-ID  TO WKS-PG-PATRON-ID
007080           MOVE WKS-MORA-FEE   TO WKS-PG-MONTO
007090           MOVE SPACES         TO WKS-PG-TXN-ID
007100           CALL 'LBPAYGW' USING WKS-PG-FUNCION, WKS-PG-PATRON-ID,
007110                WKS-PG-TXN-ID, WKS-PG-MONTO, WKS-PG-DESCRIPCION,
007120                WKS-PG-EXITO,  WKS-PG-MENSAJE
007130
007140           EVALUATE WKS-PG-EXITO
007150             WHEN 'Y'
007160                MOVE WKS-PG-TXN-ID TO WKS-RES-TXN-ID
007170                STRING 'Payment successful! ' DELIMITED BY SIZE
007180                       WKS-PG-MENSAJE         DELIMITED BY SIZE
007190                  INTO WKS-RES-MESSAGE
007200                END-STRING
007210                ADD WKS-MORA-FEE TO WKS-TOTAL-PAGOS
007220                MOVE 'Y' TO WKS-RES-SUCCESS
007230             WHEN 'N'
007240                STRING 'Payment failed: ' DELIMITED BY SIZE
007250                       WKS-PG-MENSAJE     DELIMITED BY SIZE
007260                  INTO WKS-RES-MESSAGE
007270                END-STRING
007280             WHEN OTHER
007290                STRING 'Payment processing error: '
007300                               DELIMITED BY SIZE
007310                       WKS-PG-MENSAJE     DELIMITED BY SIZE
007320                  INTO WKS-RES-MESSAGE
007330                END-STRING
007340           END-EVALUATE.
007350       500-PROCESA-PAGO-MORA-E. EXIT.
007360
007370******************************************************************
007380* R E E M B O L S O   D E   M O R A   (T X - T Y P E = R E F U N D)*
007390******************************************************************
007400       600-PROCESA-REEMBOLSO SECTION.
007410           IF LBT-TXN-ID = SPACES OR
007420              LBT-TXN-ID (1:4) NOT = 'txn_'
007430              MOVE 'Invalid transaction ID.' TO WKS-RES-MESSAGE
007440              GO TO 600-PROCESA-REEMBOLSO-E
007450           END-IF
007460           IF LBT-AMOUNT <= 0
007470              MOVE 'Refund amount must be greater than 0.'
007480                TO WKS-RES-MESSAGE
007490              GO TO 600-PROCESA-REEMBOLSO-E
007500           END-IF
007510           IF LBT-AMOUNT > 15.00
007520              MOVE 'Refund amount exceeds maximum late fee.'
007530                TO WKS-RES-MESSAGE
007540              GO TO 600-PROCESA-REEMBOLSO-E
007550           END-IF
007560*    REFUND NO VALIDA CONTRA LA BITACORA -- EL CARNET DEL PATRON
007561*    NI SIQUIERA SE MANDA, LA PASARELA LO RESUELVE POR TXN-ID.
007570           MOVE 'REEM'      TO WKS-PG-FUNCION
007580           MOVE LBT-TXN-ID  TO WKS-PG-TXN-ID
007590           MOVE LBT-AMOUNT  TO WKS-PG-MONTO
007600           MOVE SPACES      TO WKS-PG-PATRON-ID WKS-PG-DESCRIPCION
007610           CALL 'LBPAYGW' USING WKS-PG-FUNCION, WKS-PG-PATRON-ID,
007620                WKS-PG-TXN-ID, WKS-PG-MONTO, WKS-PG-DESCRIPCION,
007630                WKS-PG-EXITO,  WKS-PG-MENSAJE
007640
007650           EVALUATE WKS-PG-EXITO
007660             WHEN 'Y'
007670                MOVE WKS-PG-MENSAJE TO WKS-RES-MESSAGE
007680                ADD LBT-AMOUNT TO WKS-TOTAL-REEMBOLSOS
007690                MOVE 'Y' TO WKS-RES-SUCCESS
007700             WHEN 'N'
007710                STRING 'Refund failed: ' DELIMITED BY SIZE
007720                       WKS-PG-MENSAJE    DELIMITED BY SIZE
007730                  INTO WKS-RES-MESSAGE
007740                END-STRING
007750             WHEN OTHER
007760                STRING 'Refund processing error: '
007770                               DELIMITED BY SIZE
007780                       WKS-PG-MENSAJE     DELIMITED BY SIZE
007790                  INTO WKS-RES-MESSAGE
007800                END-STRING
007810           END-EVALUATE.
007820       600-PROCESA-REEMBOLSO-E. EXIT.
007830
007840******************************************************************
007850* R6 -- B U S Q U E D A   D E   C A T A L O G O   ( S E A R C H ) *
007860******************************************************************
007870       700-BUSCA-CATALOGO SECTION.
007880           MOVE 0 TO WKS-SRD-CONTADOR
007890           PERFORM 705-EVALUA-LIBRO THRU 705-EVALUA-LIBRO-E
007900                   VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CAT-CANT
008130           INITIALIZE LBR-PRINT-LINE
008140           MOVE 'MATCHES FOUND:      ' TO LBR-SRT-LABEL
008150           MOVE WKS-SRD-CONTADOR       TO LBR-SRT-COUNT
008160           WRITE LBR-PRINT-LINE
008170           MOVE 'Search completed.' TO WKS-RES-MESSAGE
008180           MOVE 'Y' TO WKS-RES-SUCCESS.
008190       700-BUSCA-CATALOGO-E. EXIT.
008192
008194       705-EVALUA-LIBRO SECTION.
008196           MOVE 0 TO WKS-ENCONTRADO
008198           EVALUATE LBT-SEARCH-TYPE
008200             WHEN 'ISBN  '
008202                IF WKS-CAT-ISBN (WKS-I) = LBT-SEARCH-TERM (1:13)
008204                   MOVE 1 TO WKS-ENCONTRADO
008206                END-IF
008208             WHEN 'TITLE '
008210                PERFORM 710-COMPARA-SUBCADENA
008212                        THRU 710-COMPARA-SUBCADENA-E
008214             WHEN 'AUTHOR'
008216                PERFORM 715-COMPARA-SUBCADENA-AUT
008218                        THRU 715-COMPARA-SUBCADENA-AUT-E
008220             WHEN OTHER
008222                CONTINUE
008224           END-EVALUATE
008226           IF SI-ENCONTRADO
008228              ADD 1 TO WKS-SRD-CONTADOR
008230              PERFORM 720-ESCRIBE-RENGLON-BUSQUEDA
008232                      THRU 720-ESCRIBE-RENGLON-BUSQUEDA-E
008234           END-IF.
008236       705-EVALUA-LIBRO-E. EXIT.
008239*    ¿EL TERMINO DE BUSQUEDA APARECE DENTRO DEL TITULO?
008241       710-COMPARA-SUBCADENA SECTION.
008242           MOVE WKS-CAT-TITLE (WKS-I) TO WKS-REC-ENTRADA
008243           PERFORM 875-MAYUSCULAS THRU 875-MAYUSCULAS-E
008244           MOVE LBT-SEARCH-TERM  TO WKS-TXT-TITLE
008245           PERFORM 876-MAYUSCULAS-PATRON
008246                   THRU 876-MAYUSCULAS-PATRON-E
008247           PERFORM 877-BUSCA-PATRON THRU 877-BUSCA-PATRON-E.
008310       710-COMPARA-SUBCADENA-E. EXIT.
008320*    MISMA IDEA QUE 710, PERO CONTRA EL AUTOR.
008330       715-COMPARA-SUBCADENA-AUT SECTION.
008340           MOVE WKS-CAT-AUTHOR (WKS-I) TO WKS-REC-ENTRADA
008350           PERFORM 875-MAYUSCULAS THRU 875-MAYUSCULAS-E
008360           MOVE LBT-SEARCH-TERM  TO WKS-TXT-TITLE
008370           PERFORM 876-MAYUSCULAS-PATRON
008380                   THRU 876-MAYUSCULAS-PATRON-E
008390           PERFORM 877-BUSCA-PATRON THRU 877-BUSCA-PATRON-E.
008400       715-COMPARA-SUBCADENA-AUT-E. EXIT.
008410
008420******************************************************************
008430* PONE EN MAYUSCULAS WKS-REC-ENTRADA PARA COMPARACION SIN CASE    *
008440******************************************************************
008450       875-MAYUSCULAS SECTION.
008460           INSPECT WKS-REC-ENTRADA
008470              CONVERTING
008480              'abcdefghijklmnopqrstuvwxyz'
008490              TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008500       875-MAYUSCULAS-E. EXIT.
008510
008520       876-MAYUSCULAS-PATRON SECTION.
008530           INSPECT WKS-TXT-TITLE
008540              CONVERTING
008550              'abcdefghijklmnopqrstuvwxyz'
008560              TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008570       876-MAYUSCULAS-PATRON-E. EXIT.
008580*    PONE EN MAYUSCULAS WKS-TXT-TITLE (EL TERMINO DE BUSQUEDA).
008590******************************************************************
008600* BUSCA EL PATRON (WKS-TXT-TITLE, YA RECORTADO POR EL LLAMADOR)  *
008610* COMO SUBCADENA DENTRO DE WKS-REC-ENTRADA.  RECORRE CADA         *
008620* POSICION DE INICIO POSIBLE; MARCA WKS-ENCONTRADO SI COINCIDE.  *
008630******************************************************************
008640       877-BUSCA-PATRON SECTION.
008660           MOVE 0 TO WKS-J
008670           PERFORM 878-LONGITUD-PATRON THRU 878-LONGITUD-PATRON-E
008680           IF WKS-J = 0
008690              MOVE 1 TO WKS-ENCONTRADO
008700              GO TO 877-BUSCA-PATRON-E
008710           END-IF
008720           MOVE 1 TO WKS-K
008730           PERFORM 879-COMPARA-POSICION THRU 879-COMPARA-POSICION-E
008740                   UNTIL WKS-K > (201 - WKS-J) OR SI-ENCONTRADO.
008750       877-BUSCA-PATRON-E. EXIT.
008760*    LARGO DE WKS-TXT-TITLE SIN BLANCOS A LA DERECHA.
008770       878-LONGITUD-PATRON SECTION.
008780           MOVE 200 TO WKS-J
008790           MOVE 0   TO WKS-LISTO
008800           PERFORM 878-PASO-LONGITUD THRU 878-PASO-LONGITUD-E
008810                   UNTIL LISTO.
008820       878-LONGITUD-PATRON-E. EXIT.
008830
008840       878-PASO-LONGITUD SECTION.
008850           IF WKS-J = 0
008860              MOVE 1 TO WKS-LISTO
008870           ELSE
008880              IF WKS-TXT-TITLE (WKS-J:1) = SPACE
008890                 SUBTRACT 1 FROM WKS-J
008900              ELSE
008910                 MOVE 1 TO WKS-LISTO
008920              END-IF
008930           END-IF.
008940       878-PASO-LONGITUD-E. EXIT.
008950*    UNA POSICION DEL RECORRIDO DE 877-BUSCA-PATRON.
008960       879-COMPARA-POSICION SECTION.
008970           IF WKS-REC-ENTRADA (WKS-K:WKS-J) = WKS-TXT-TITLE (1:WKS-J)
008980              MOVE 1 TO WKS-ENCONTRADO
008990           ELSE
009000              ADD 1 TO WKS-K
009010           END-IF.
009020       879-COMPARA-POSICION-E. EXIT.
009030*    UN RENGLON DEL REPORTE DE BUSQUEDA (R6) POR LIBRO ENCONTRADO.
009040       720-ESCRIBE-RENGLON-BUSQUEDA SECTION.
009050           INITIALIZE LBR-PRINT-LINE
009060           MOVE WKS-CAT-BOOK-ID   (WKS-I) TO LBR-SRD-BOOK-ID
009070           MOVE WKS-CAT-TITLE     (WKS-I) (1:40) TO LBR-SRD-TITLE
009080           MOVE WKS-CAT-AUTHOR    (WKS-I) (1:25) TO LBR-SRD-AUTHOR
009090           MOVE WKS-CAT-ISBN      (WKS-I) TO LBR-SRD-ISBN
009100           MOVE WKS-CAT-TOTAL-COPIES (WKS-I) TO LBR-SRD-TOTAL-COPIES
009110           MOVE WKS-CAT-AVAIL-COPIES (WKS-I) TO LBR-SRD-AVAIL-COPIES
009120           WRITE LBR-PRINT-LINE.
009130       720-ESCRIBE-RENGLON-BUSQUEDA-E. EXIT.
009140
009150******************************************************************
009160* R7 -- E S T A D O   D E L   P A T R O N   ( S T A T U S )       *
009170******************************************************************
009180       750-REPORTE-PATRON SECTION.
009190           INITIALIZE LBR-PRINT-LINE
009200           MOVE 'STATUS REPORT FOR PATRON' TO LBR-STH-LABEL
009210           MOVE LBT-PATRON-ID TO LBR-STH-PATRON-ID
009220           WRITE LBR-PRINT-LINE
009230
009240           MOVE 0 TO WKS-K
009250           MOVE ZERO TO WKS-TOTAL-MORAS-COB
009260           PERFORM 752-PROCESA-VIGENTE THRU 752-PROCESA-VIGENTE-E
009270                   VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-LED-CANT
009350
009360           INITIALIZE LBR-PRINT-LINE
009370           MOVE 'OUTSTANDING BOOKS COUNT:' TO LBR-SOT-COUNT-LABEL
009380           MOVE WKS-K                      TO LBR-SOT-COUNT
009390           MOVE 'TOTAL LATE FEES OWED: $'  TO LBR-SOT-FEE-LABEL
009400           MOVE WKS-TOTAL-MORAS-COB        TO LBR-SOT-FEE
009410           WRITE LBR-PRINT-LINE
009420
009430           PERFORM 753-PROCESA-HISTORIAL THRU 753-PROCESA-HISTORIAL-E
009440                   VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-LED-CANT
009500
009510           MOVE 'Status report generated.' TO WKS-RES-MESSAGE
009520           MOVE 'Y' TO WKS-RES-SUCCESS.
009530       750-REPORTE-PATRON-E. EXIT.
009532*    UN PRESTAMO VIGENTE DEL PATRON (PARA LA PARTE "VIGENTES"
009534       752-PROCESA-VIGENTE SECTION.
009536           IF WKS-LED-PATRON-ID (WKS-I) = LBT-PATRON-ID AND
009538              WKS-LED-RETURN-DATE (WKS-I) = 0
009540              ADD 1 TO WKS-K
009542              PERFORM 760-ESCRIBE-PRESTAMO-VIGENTE
009544                      THRU 760-ESCRIBE-PRESTAMO-VIGENTE-E
009546           END-IF.
009548       752-PROCESA-VIGENTE-E. EXIT.
009550*    UN RENGLON DE HISTORIAL DEL PATRON (VIGENTE O YA DEVUELTO).
009552       753-PROCESA-HISTORIAL SECTION.
009554           IF WKS-LED-PATRON-ID (WKS-I) = LBT-PATRON-ID
009556              PERFORM 770-ESCRIBE-HISTORIAL
009558                      THRU 770-ESCRIBE-HISTORIAL-E
009560           END-IF.
009562       753-PROCESA-HISTORIAL-E. EXIT.
009564*    CALCULA LA MORA DEL PRESTAMO Y ESCRIBE EL RENGLON "VIGENTE".
009566       760-ESCRIBE-PRESTAMO-VIGENTE SECTION.
009567           MOVE LBT-PATRON-ID TO WKS-TXT-PATRON-ID
009570           MOVE WKS-LED-BOOK-ID (WKS-I) TO WKS-TXT-BOOK-ID
009580           PERFORM 460-CALCULA-MORA THRU 460-CALCULA-MORA-E
009590           ADD WKS-MORA-FEE TO WKS-TOTAL-MORAS-COB
009600
009610           MOVE 0 TO WKS-POS-CATALOGO
009620           PERFORM 765-BUSCA-LIBRO-LED THRU 765-BUSCA-LIBRO-LED-E
009630                   VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-CAT-CANT
009690           INITIALIZE LBR-PRINT-LINE
009700           MOVE WKS-LED-BOOK-ID (WKS-I) TO LBR-SOD-BOOK-ID
009710           IF WKS-POS-CATALOGO > 0
009720              MOVE WKS-CAT-TITLE (WKS-POS-CATALOGO) (1:40)
009725                TO LBR-SOD-TITLE
009730           END-IF
009740           MOVE WKS-LED-BORROW-DATE (WKS-I) TO WKS-FECHA-TRABAJO
009750           PERFORM 880-FORMATEA-FECHA THRU 880-FORMATEA-FECHA-E
009760           MOVE WKS-FECHA-FORMATEADA TO LBR-SOD-BORROW-DATE
009770           MOVE WKS-LED-DUE-DATE (WKS-I) TO WKS-FECHA-TRABAJO
009780           PERFORM 880-FORMATEA-FECHA THRU 880-FORMATEA-FECHA-E
009790           MOVE WKS-FECHA-FORMATEADA TO LBR-SOD-DUE-DATE
009800           WRITE LBR-PRINT-LINE.
009810       760-ESCRIBE-PRESTAMO-VIGENTE-E. EXIT.
009812*    LOCALIZA EL TITULO EN EL CATALOGO PARA EL RENGLON DEL STATUS.
009814       765-BUSCA-LIBRO-LED SECTION.
009816           IF WKS-CAT-BOOK-ID (WKS-J) = WKS-LED-BOOK-ID (WKS-I)
009818              MOVE WKS-J TO WKS-POS-CATALOGO
009819           END-IF.
009821       765-BUSCA-LIBRO-LED-E. EXIT.
009823*    ESCRIBE EL RENGLON DE HISTORIAL, VIGENTE O DEVUELTO.
009830       770-ESCRIBE-HISTORIAL SECTION.
009840           MOVE 0 TO WKS-POS-CATALOGO
009850           PERFORM 765-BUSCA-LIBRO-LED THRU 765-BUSCA-LIBRO-LED-E
009860                   VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-CAT-CANT
009920           INITIALIZE LBR-PRINT-LINE
009930           MOVE WKS-LED-BOOK-ID (WKS-I) TO LBR-SHD-BOOK-ID
009940           IF WKS-POS-CATALOGO > 0
009950              MOVE WKS-CAT-TITLE (WKS-POS-CATALOGO) (1:40)
009960                TO LBR-SHD-TITLE
009970           END-IF
009980           IF WKS-LED-RETURN-DATE (WKS-I) = 0
009990              MOVE 'OUT'           TO LBR-SHD-RETURN-DATE
010000           ELSE
010010              MOVE WKS-LED-RETURN-DATE (WKS-I) TO WKS-FECHA-TRABAJO
010020              PERFORM 880-FORMATEA-FECHA THRU 880-FORMATEA-FECHA-E
010030              MOVE WKS-FECHA-FORMATEADA TO LBR-SHD-RETURN-DATE
010040           END-IF
010050           WRITE LBR-PRINT-LINE.
010060       770-ESCRIBE-HISTORIAL-E. EXIT.
010070
010080******************************************************************
010090* E S C R I T U R A   D E L   R E N G L O N   D E   R E S U L T  *
010100* (UNA LINEA POR TRANSACCION, SIEMPRE, SIN IMPORTAR EL TIPO)      *
010110******************************************************************
010120       950-ESCRIBE-RESULTADO SECTION.
010130           INITIALIZE LBR-PRINT-LINE
010140           MOVE WKS-SEC-RESULTADO TO LBR-RES-SEQ
010150           MOVE LBT-TX-TYPE       TO LBR-RES-TYPE
010160           MOVE WKS-RES-SUCCESS   TO LBR-RES-FLAG
010170           MOVE WKS-RES-MESSAGE (1:95) TO LBR-RES-MESSAGE
010180           MOVE WKS-RES-TXN-ID    TO LBR-RES-TXNID
010190           WRITE LBR-PRINT-LINE.
010200       950-ESCRIBE-RESULTADO-E. EXIT.
010210
010220******************************************************************
010230* R E E S C R I T U R A   D E   L O S   M A E S T R O S           *
010240******************************************************************
010250       800-REESCRIBE-MAESTROS SECTION.
010260           CLOSE LBBOOKF
010270           OPEN OUTPUT LBBOOKF
010280           PERFORM 805-GRABA-LIBRO THRU 805-GRABA-LIBRO-E
010290                   VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CAT-CANT
010330           CLOSE LBBOOKF
010340
010350           CLOSE LBBORRF
010360           OPEN OUTPUT LBBORRF
010370           PERFORM 808-GRABA-PRESTAMO THRU 808-GRABA-PRESTAMO-E
010380                   VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-LED-CANT
010420           CLOSE LBBORRF.
010430       800-REESCRIBE-MAESTROS-E. EXIT.
010432*    GRABA UN RENGLON DE LA TABLA DEL CATALOGO DE REGRESO A LBBOOKF.
010434       805-GRABA-LIBRO SECTION.
010436           MOVE WKS-CAT-ENTRADA (WKS-I) TO LBK-BOOK-RECORD
010438           WRITE LBK-BOOK-RECORD.
010440       805-GRABA-LIBRO-E. EXIT.
010442*    GRABA UN RENGLON DE LA TABLA DE LA BITACORA DE REGRESO A
010444       808-GRABA-PRESTAMO SECTION.
010446           MOVE WKS-LED-ENTRADA (WKS-I) TO LBL-LEDGER-RECORD
010448           WRITE LBL-LEDGER-RECORD.
010450       808-GRABA-PRESTAMO-E. EXIT.
010453
010454******************************************************************
010460*              A R I T M E T I C A   D E   F E C H A S            *
010470*     (SIN FUNCIONES INTRINSECAS; TABLA DE DIAS POR MES)          *
010480******************************************************************
010490       850-SUMA-DIAS SECTION.
010500           PERFORM 855-INCREMENTA-UN-DIA THRU 855-INCREMENTA-UN-DIA-E
010510                   WKS-DIAS-SUMAR TIMES
010520           MOVE WKS-FECHA-TRABAJO TO WKS-FECHA-RESULTADO.
010530       850-SUMA-DIAS-E. EXIT.
010540
010550       855-INCREMENTA-UN-DIA SECTION.
010560           ADD 1 TO WKS-FT-DIA
010570           PERFORM 857-DETERMINA-DIAS-MES
010580                   THRU 857-DETERMINA-DIAS-MES-E
010590           IF WKS-FT-DIA > WKS-MAX-DIA-MES
010600              MOVE 1 TO WKS-FT-DIA
010610              ADD 1 TO WKS-FT-MES
010620              IF WKS-FT-MES > 12
010630                 MOVE 1 TO WKS-FT-MES
010640                 ADD 1 TO WKS-FT-ANI
010650              END-IF
010660           END-IF.
010670       855-INCREMENTA-UN-DIA-E. EXIT.
010680
010690       857-DETERMINA-DIAS-MES SECTION.
010691*    TOMA EL TOPE DE LA TABLA DIA-FIN-MES (28 PARA FEBRERO) Y LO   *
010692*    CORRIGE A 29 SOLO EN LOS FEBREROS DE AÑO BISIESTO.  REGLA    *
010693*    GREGORIANA: DIVISIBLE ENTRE 4, EXCEPTO LOS DIVISIBLES ENTRE  *
010694*    100 QUE NO LO SEAN TAMBIEN ENTRE 400 (EJ: 1900 NO ES         *
010695*    BISIESTO, 2000 SI).  NO HAY FUNCION INTRINSECA PERMITIDA EN  *
010696*    ESTA CASA, POR ESO LOS TRES DIVIDE/REMAINDER.                *
010700           MOVE DIA-FIN-MES (WKS-FT-MES) TO WKS-MAX-DIA-MES
010710           IF WKS-FT-MES = 2
010715              DIVIDE WKS-FT-ANI BY 4   GIVING WKS-RESTO-DIV
010716                      REMAINDER WKS-RESTO-4
010720              DIVIDE WKS-FT-ANI BY 100 GIVING WKS-RESTO-DIV
010721                      REMAINDER WKS-RESTO-100
010725              DIVIDE WKS-FT-ANI BY 400 GIVING WKS-RESTO-DIV
010726                      REMAINDER WKS-RESTO-400
010730              IF (WKS-RESTO-4 = 0 AND WKS-RESTO-100 NOT = 0)
010740                 OR WKS-RESTO-400 = 0
010750                 MOVE 29 TO WKS-MAX-DIA-MES
010760              END-IF
010770           END-IF.
010780       857-DETERMINA-DIAS-MES-E. EXIT.
010790*    DIAS ENTRE DOS FECHAS, CONTANDO DE UN DIA A LA VEZ (860/865).
010800       860-DIFERENCIA-DIAS SECTION.
010810           MOVE WKS-FECHA-MENOR TO WKS-FECHA-TRABAJO
010820           MOVE 0 TO WKS-DIAS-DIFERENCIA
010830           PERFORM 865-CUENTA-UN-DIA THRU 865-CUENTA-UN-DIA-E
010840                   UNTIL WKS-FECHA-TRABAJO = WKS-FECHA-MAYOR.
010850       860-DIFERENCIA-DIAS-E. EXIT.
010860*    UN PASO DEL CONTEO: AVANZA UN DIA Y SUMA EL CONTADOR.
010870       865-CUENTA-UN-DIA SECTION.
010880           PERFORM 855-INCREMENTA-UN-DIA THRU 855-INCREMENTA-UN-DIA-E
010890           ADD 1 TO WKS-DIAS-DIFERENCIA.
010900       865-CUENTA-UN-DIA-E. EXIT.
010910
010920******************************************************************
010930*              R U T I N A S   D E   C A D E N A S                *
010940******************************************************************
010950       870-CALCULA-LONGITUD SECTION.
010955*    RECORTA BLANCOS A LA DERECHA DE WKS-REC-ENTRADA, EMPEZANDO   *
010957*    EN WKS-I = 200 (EL MAYOR CAMPO QUE PASA POR ESTA RUTINA ES   *
010958*    EL TITULO, 200 POSICIONES).  SI SE NECESITA TAMBIEN RECORTAR *
010959*    LA IZQUIERDA, PRIMERO SE CORRE ESTA (870) Y LUEGO 873.       *
010960           MOVE 200 TO WKS-I
010970           MOVE 0   TO WKS-LISTO
010980           PERFORM 871-PASO-LONGITUD THRU 871-PASO-LONGITUD-E
010990                   UNTIL LISTO
011000           MOVE WKS-I TO WKS-REC-LONGITUD.
011010       870-CALCULA-LONGITUD-E. EXIT.
011020
011030       871-PASO-LONGITUD SECTION.
011040           IF WKS-I = 0
011050              MOVE 1 TO WKS-LISTO
011060           ELSE
011070              IF WKS-REC-ENTRADA (WKS-I:1) = SPACE
011080                 SUBTRACT 1 FROM WKS-I
011090              ELSE
011100                 MOVE 1 TO WKS-LISTO
011110              END-IF
011120           END-IF.
011130       871-PASO-LONGITUD-E. EXIT.
011140
011150       872-CUENTA-BLANCOS SECTION.
011152*    WKS-J SE REUTILIZA COMO INDICE EN OTRAS RUTINAS (877/878,     *
011154*    LAS CARGAS DE TABLA); SE DEBE PONER EN CERO ANTES DE CADA     *
011156*    TALLYING O EL CONTEO DE BLANCOS SE ACUMULA SOBRE BASURA DE    *
011158*    LA TRANSACCION ANTERIOR -- TKT-LB0463.
011159           MOVE 0 TO WKS-J
011160           INSPECT WKS-REC-ENTRADA (1:13)
011170                   TALLYING WKS-J FOR ALL SPACE
011180           MOVE 13 TO WKS-I
011190           MOVE 0  TO WKS-LISTO
011200           PERFORM 871-PASO-LONGITUD THRU 871-PASO-LONGITUD-E
011210                   UNTIL LISTO
011220           MOVE WKS-I TO WKS-REC-LONGITUD.
011230       872-CUENTA-BLANCOS-E. EXIT.
011231
011232******************************************************************
011233*   RECORTA LOS BLANCOS A LA IZQUIERDA DE WKS-REC-ENTRADA.       *
011234*   WKS-REC-LONGITUD YA DEBE TRAER EL LARGO RECORTADO A LA       *
011235*   DERECHA (VIA 870-CALCULA-LONGITUD); AQUI SE LOCALIZA EL      *
011236*   PRIMER CARACTER NO EN BLANCO Y SE AJUSTA WKS-REC-LONGITUD    *
011237*   PARA QUE QUEDE EL LARGO REAL, SIN BLANCOS EN NINGUN EXTREMO. *
011238*   AGREGADA PARA CUMPLIR EL REQUERIMIENTO DE TITULO / AUTOR     *
011239*   "SIN BLANCOS AL INICIO O AL FINAL" -- TKT-LB0461.            *
011240******************************************************************
011241       873-ELIMINA-BLANCOS-INICIO SECTION.
011242           MOVE 0 TO WKS-K
011243           INSPECT WKS-REC-ENTRADA TALLYING WKS-K FOR LEADING SPACE
011244           COMPUTE WKS-REC-INICIO = WKS-K + 1
011245           COMPUTE WKS-REC-LONGITUD = WKS-REC-LONGITUD - WKS-K.
011246       873-ELIMINA-BLANCOS-INICIO-E. EXIT.
011247
011250******************************************************************
011260*   FORMATEA UNA FECHA AAAAMMDD (WKS-FECHA-TRABAJO) A AAAA-MM-DD  *
011270******************************************************************
011310       880-FORMATEA-FECHA SECTION.
011320           MOVE WKS-FT-ANI TO WKS-FECHA-FORMATEADA (1:4)
011330           MOVE '-'        TO WKS-FECHA-FORMATEADA (5:1)
011340           MOVE WKS-FT-MES TO WKS-FECHA-FORMATEADA (6:2)
011350           MOVE '-'        TO WKS-FECHA-FORMATEADA (8:1)
011360           MOVE WKS-FT-DIA TO WKS-FECHA-FORMATEADA (9:2).
011370       880-FORMATEA-FECHA-E. EXIT.
011380
011390******************************************************************
011400*              T O T A L E S   D E   C O N T R O L                *
011410******************************************************************
011420       900-ESTADISTICAS SECTION.
011430           INITIALIZE LBR-PRINT-LINE
011440           MOVE 'TRANSACTIONS READ:' TO LBR-CTL-LABEL
011450           MOVE WKS-TRANS-LEIDAS     TO LBR-CTL-COUNT
011460           WRITE LBR-PRINT-LINE
011470
011480           INITIALIZE LBR-PRINT-LINE
011490           MOVE 'TRANSACTIONS ACCEPTED:' TO LBR-CTL-LABEL
011500           MOVE WKS-TRANS-ACEPTADAS      TO LBR-CTL-COUNT
011510           WRITE LBR-PRINT-LINE
011520
011530           INITIALIZE LBR-PRINT-LINE
011540           MOVE 'TRANSACTIONS REJECTED:' TO LBR-CTL-LABEL
011550           MOVE WKS-TRANS-RECHAZADAS     TO LBR-CTL-COUNT
011560           WRITE LBR-PRINT-LINE
011570
011580           INITIALIZE LBR-PRINT-LINE
011590           MOVE 'TOTAL LATE FEES ASSESSED ON RETURNS:'
011600             TO LBR-CTL-LABEL
011610           MOVE WKS-TOTAL-MORAS-DEVOL TO LBR-CTL-AMOUNT
011620           WRITE LBR-PRINT-LINE
011630
011640           INITIALIZE LBR-PRINT-LINE
011650           MOVE 'TOTAL PAYMENTS COLLECTED:' TO LBR-CTL-LABEL
011660           MOVE WKS-TOTAL-PAGOS            TO LBR-CTL-AMOUNT
011670           WRITE LBR-PRINT-LINE
011680
011690           INITIALIZE LBR-PRINT-LINE
011700           MOVE 'TOTAL REFUNDS ISSUED:' TO LBR-CTL-LABEL
011710           MOVE WKS-TOTAL-REEMBOLSOS   TO LBR-CTL-AMOUNT
011720           WRITE LBR-PRINT-LINE
011730
011740           DISPLAY '******************************************'
011750           MOVE WKS-TRANS-LEIDAS  TO WKS-MASCARA-CTD
011760           DISPLAY 'TRANSACCIONES LEIDAS:       ' WKS-MASCARA-CTD
011770           MOVE WKS-TRANS-ACEPTADAS TO WKS-MASCARA-CTD
011780           DISPLAY 'TRANSACCIONES ACEPTADAS:    ' WKS-MASCARA-CTD
011790           MOVE WKS-TRANS-RECHAZADAS TO WKS-MASCARA-CTD
011800           DISPLAY 'TRANSACCIONES RECHAZADAS:   ' WKS-MASCARA-CTD
011810           DISPLAY '******************************************'.
011820       900-ESTADISTICAS-E. EXIT.
011830
011840******************************************************************
011850*              C I E R R E   D E   A R C H I V O S                *
011860******************************************************************
011870       990-CIERRA-ARCHIVOS SECTION.
011880           CLOSE LBBOOKF LBBORRF LBTRANF LBREPTF.
011890       990-CIERRA-ARCHIVOS-E. EXIT.
