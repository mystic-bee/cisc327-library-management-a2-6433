000100******************************************************************
000200*            REGISTRO DE TRANSACCION DE ENTRADA (LBTRANR)        *
000300*----------------------------------------------------------------*
000400* FECHA       : 14/02/1986                                      *
000500* PROGRAMADOR : JULIA M. CANTORAL (JMCR)                        *
000600* APLICACION  : BIBLIOTECA CIRCULACION                          *
000700* MIEMBRO     : LBTRANR                                         *
000800* DESCRIPCION : UN REGISTRO POR TRANSACCION DEL DIA.  EL TIPO EN *
000900*             : LBT-TX-TYPE DEFINE QUE VISTA DE LBT-ADD-DATA SE  *
001000*             : DEBE LEER -- REDEFINES, NO CAMPOS REPETIDOS.     *
001100* LONGITUD    : 371 POSICIONES, EN EL ORDEN DE LLEGADA.          *
001200******************************************************************
001300* 02/14/86  JMCR TKT-LB0001  PRIMERA VERSION DEL LAYOUT.
001400* 06/21/94  JMCR TKT-LB0120  SE AGREGA LA VISTA DE BUSQUEDA
001500*                             (LBT-SEARCH-DATA) PARA LA NUEVA
001600*                             TRANSACCION SEARCH.
001700* 04/20/99  JMCR TKT-LB0450  SE AGREGA LA VISTA DE REEMBOLSO
001800*                             (LBT-REFUND-DATA) PARA LA NUEVA
001900*                             TRANSACCION REFUND.  APROVECHADA
002000*                             LA REVISION Y2K PARA METER ESTE
002100*                             CAMBIO EN LA MISMA PASADA.
002200******************************************************************
002300 01  LBT-TRANSACTION-RECORD.
002400*    TIPO DE TRANSACCION: ADD / BORROW / RETURN / PAYFEE /
002500*    REFUND / SEARCH / STATUS
002600     05  LBT-TX-TYPE             PIC X(6).
002700*    CARNET DE PATRON -- BORROW, RETURN, PAYFEE, STATUS
002800     05  LBT-PATRON-ID           PIC X(6).
002900*    LIBRO -- BORROW, RETURN, PAYFEE
003000     05  LBT-BOOK-ID             PIC 9(5).
003100*--------------------------------------------------------------->
003200*    VISTA PRINCIPAL -- TRANSACCION ADD (ALTA DE LIBRO)
003300     05  LBT-ADD-DATA.
003400         10  LBT-TITLE           PIC X(200).
003500         10  LBT-AUTHOR          PIC X(100).
003600         10  LBT-ISBN            PIC X(13).
003700         10  LBT-COPIES          PIC S9(3).
003800*    VISTA DE BUSQUEDA -- TRANSACCION SEARCH, REDEFINE LO ALTO
003900     05  LBT-SEARCH-DATA REDEFINES LBT-ADD-DATA.
004000         10  LBT-SEARCH-TYPE     PIC X(6).
004100         10  LBT-SEARCH-TERM     PIC X(200).
004200         10  FILLER              PIC X(110).
004300*    VISTA DE REEMBOLSO -- TRANSACCION REFUND, REDEFINE LO ALTO
004400     05  LBT-REFUND-DATA REDEFINES LBT-ADD-DATA.
004500         10  LBT-TXN-ID          PIC X(20).
004600         10  LBT-AMOUNT          PIC S9(3)V99.
004700         10  FILLER              PIC X(291).
004800*    RELLENO PARA CRECIMIENTO FUTURO DEL LAYOUT
004900     05  FILLER                  PIC X(38).
