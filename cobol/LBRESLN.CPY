000100******************************************************************
000200*          LINEA DE IMPRESION DEL REPORTE DIARIO (LBRESLN)       *
000300*----------------------------------------------------------------*
000400* FECHA       : 14/02/1986                                      *
000500* PROGRAMADOR : JULIA M. CANTORAL (JMCR)                        *
000600* APLICACION  : BIBLIOTECA CIRCULACION                          *
000700* MIEMBRO     : LBRESLN                                         *
000800* DESCRIPCION : UNA SOLA LINEA BASE DE 132 POSICIONES, CON       *
000900*             : REDEFINES PARA CADA SECCION DEL REPORTE.  EL     *
001000*             : PROGRAMA LLENA LA VISTA QUE CORRESPONDA Y        *
001100*             : ESCRIBE SIEMPRE LBR-LINE-TEXT.                   *
001200* LONGITUD    : 132 POSICIONES (ANCHO DE IMPRESORA DE CADENA).   *
001300******************************************************************
001400* 02/14/86  JMCR TKT-LB0001  PRIMERA VERSION DEL LAYOUT -- VISTA
001500*                             DE RESULTADO POR TRANSACCION.
001600* 06/21/94  JMCR TKT-LB0120  SE AGREGAN LAS VISTAS DE BUSQUEDA
001700*                             (DETALLE Y TOTAL DE COINCIDENCIAS).
001800* 04/20/99  JMCR TKT-LB0450  SE AGREGAN LAS VISTAS DEL REPORTE
001900*                             DE ESTADO DE PATRON Y LA DE TOTALES
002000*                             DE CONTROL DE FIN DE CORRIDA.
002100******************************************************************
002200 01  LBR-PRINT-LINE.
002300*    TEXTO PLANO DE LA LINEA, SIEMPRE ES LO QUE SE ESCRIBE
002400     05  LBR-LINE-TEXT                   PIC X(132).
002500******************************************************************
002600*    VISTA 1 -- RESULTADO DE UNA TRANSACCION (BITACORA DIARIA)
002700******************************************************************
002800 01  LBR-RESULT-LINE REDEFINES LBR-PRINT-LINE.
002900     05  LBR-RES-SEQ                     PIC 9(6).
003000     05  FILLER                          PIC X(1).
003100     05  LBR-RES-TYPE                     PIC X(6).
003200     05  FILLER                          PIC X(1).
003300     05  LBR-RES-FLAG                     PIC X(1).
003400     05  FILLER                          PIC X(1).
003500     05  LBR-RES-MESSAGE                  PIC X(95).
003600     05  LBR-RES-TXNID                    PIC X(20).
003650     05  FILLER                          PIC X(1).
003700******************************************************************
003800*    VISTA 2 -- DETALLE DE UNA COINCIDENCIA DE BUSQUEDA
003900******************************************************************
004000 01  LBR-SEARCH-DETAIL-LINE REDEFINES LBR-PRINT-LINE.
004100     05  LBR-SRD-BOOK-ID                  PIC 9(5).
004200     05  FILLER                          PIC X(1).
004300     05  LBR-SRD-TITLE                    PIC X(40).
004400     05  FILLER                          PIC X(1).
004500     05  LBR-SRD-AUTHOR                   PIC X(25).
004600     05  FILLER                          PIC X(1).
004700     05  LBR-SRD-ISBN                     PIC X(13).
004800     05  FILLER                          PIC X(1).
004900     05  LBR-SRD-TOTAL-COPIES             PIC 9(3).
005000     05  FILLER                          PIC X(1).
005100     05  LBR-SRD-AVAIL-COPIES             PIC 9(3).
005200     05  FILLER                          PIC X(38).
005300******************************************************************
005400*    VISTA 3 -- TOTAL DE COINCIDENCIAS AL FINAL DE LA BUSQUEDA
005500******************************************************************
005600 01  LBR-SEARCH-TRAILER-LINE REDEFINES LBR-PRINT-LINE.
005700     05  LBR-SRT-LABEL                    PIC X(20).
005800     05  FILLER                          PIC X(2).
005900     05  LBR-SRT-COUNT                    PIC ZZ,ZZ9.
006000     05  FILLER                          PIC X(104).
006100******************************************************************
006200*    VISTA 4 -- ENCABEZADO DEL REPORTE DE ESTADO DE UN PATRON
006300******************************************************************
006400 01  LBR-STATUS-HEADER-LINE REDEFINES LBR-PRINT-LINE.
006500     05  LBR-STH-LABEL                    PIC X(24).
006600     05  FILLER                          PIC X(1).
006700     05  LBR-STH-PATRON-ID                PIC X(6).
006800     05  FILLER                          PIC X(101).
006900******************************************************************
007000*    VISTA 5 -- DETALLE DE PRESTAMO VIGENTE EN EL ESTADO DE PATRON
007100******************************************************************
007200 01  LBR-STATUS-OUT-DETAIL-LINE REDEFINES LBR-PRINT-LINE.
007300     05  LBR-SOD-BOOK-ID                  PIC 9(5).
007400     05  FILLER                          PIC X(1).
007500     05  LBR-SOD-TITLE                    PIC X(40).
007600     05  FILLER                          PIC X(1).
007700     05  LBR-SOD-BORROW-DATE              PIC X(10).
007800     05  FILLER                          PIC X(1).
007900     05  LBR-SOD-DUE-DATE                 PIC X(10).
008000     05  FILLER                          PIC X(64).
008100******************************************************************
008200*    VISTA 6 -- TOTAL DE PRESTAMOS VIGENTES Y MORA ACUMULADA
008300******************************************************************
008400 01  LBR-STATUS-OUT-TRAILER-LINE REDEFINES LBR-PRINT-LINE.
008500     05  LBR-SOT-COUNT-LABEL              PIC X(24).
008600     05  FILLER                          PIC X(1).
008700     05  LBR-SOT-COUNT                    PIC ZZ9.
008800     05  FILLER                          PIC X(3).
008900     05  LBR-SOT-FEE-LABEL                PIC X(23).
009000     05  LBR-SOT-FEE                      PIC ZZ9.99.
009100     05  FILLER                          PIC X(72).
009200******************************************************************
009300*    VISTA 7 -- DETALLE DE PRESTAMO YA DEVUELTO (HISTORIAL)
009400******************************************************************
009500 01  LBR-STATUS-HIST-DETAIL-LINE REDEFINES LBR-PRINT-LINE.
009600     05  LBR-SHD-BOOK-ID                  PIC 9(5).
009700     05  FILLER                          PIC X(1).
009800     05  LBR-SHD-TITLE                    PIC X(40).
009900     05  FILLER                          PIC X(1).
010000     05  LBR-SHD-RETURN-DATE              PIC X(10).
010100     05  FILLER                          PIC X(75).
010200******************************************************************
010300*    VISTA 8 -- TOTALES DE CONTROL AL FINAL DE LA CORRIDA
010400******************************************************************
010500 01  LBR-CONTROL-TOTALS-LINE REDEFINES LBR-PRINT-LINE.
010600     05  LBR-CTL-LABEL                    PIC X(45).
010700     05  LBR-CTL-COUNT                    PIC ZZZ,ZZ9.
010800     05  FILLER                          PIC X(4).
010900     05  LBR-CTL-AMOUNT                   PIC Z,ZZZ,ZZ9.99-.
011000     05  FILLER                          PIC X(63).
