000010******************************************************************
000020* FECHA       : 20/04/1999                                       *
000030* PROGRAMADOR : JULIA M. CANTORAL (JMCR)                         *
000040* APLICACION  : BIBLIOTECA CIRCULACION                           *
000050* PROGRAMA    : LBPAYGW                                          *
000060* TIPO        : SUBRUTINA (CALLED)                                *
000070* DESCRIPCION : PASARELA DE PAGO/REEMBOLSO DE MORA DE LA          *
000080*             : BIBLIOTECA.  RECIBE LA FUNCION (PAGO DE MORA O    *
000090*             : REEMBOLSO), VALIDA LOS DATOS DE ENTRADA Y         *
000100*             : SIMULA LA AUTORIZACION CONTRA EL PROCESADOR DE    *
000110*             : TARJETAS DE CREDITO DE LA RED EXTERNA.  EL         *
000120*             : PROCESADOR VERDADERO NO FORMA PARTE DE ESTE       *
000130*             : SISTEMA; ESTA RUTINA SOLO ATIENDE LA INTERFASE    *
000140*             : LOCAL (CALL) QUE USA LBCR1B01.                     *
000150* ARCHIVOS    : NINGUNO (SUBRUTINA PURA, SIN E/S PROPIA)           *
000160* ACCION (ES) : C=CONSULTAR/AUTORIZAR                             *
000170* INSTALADO   : 20/04/1999                                        *
000180* TICKET      : TKT-LB0450                                        *
000190* NOMBRE      : PASARELA DE PAGO DE MORA -- INTERFASE LOCAL        *
000200******************************************************************
000210       IDENTIFICATION DIVISION.
000220       PROGRAM-ID.    LBPAYGW.
000230       AUTHOR.        JULIA M. CANTORAL.
000240       INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BIBLIOTECA CENTRAL.
000250       DATE-WRITTEN.  04/20/1999.
000260       DATE-COMPILED. 04/20/1999.
000270       SECURITY.      USO INTERNO EXCLUSIVO DEL DEPARTAMENTO DE
000280                      SISTEMAS.  PROHIBIDA SU REPRODUCCION.
000290******************************************************************
000300*                    B I T A C O R A   D E   C A M B I O S       *
000310******************************************************************
000320* 04/20/99  JMCR TKT-LB0450  PRIMERA VERSION.  ATIENDE LA FUNCION *LB0450
000330*                            'PAGO' (COBRO DE MORA) LLAMADA POR    LB0450
000340*                            LBCR1B01 DESDE LA TRANSACCION PAYFEE. LB0450
000350* 07/11/99  JMCR TKT-LB0466  SE AGREGA LA FUNCION 'REEM' PARA EL  *LB0466
000360*                            REEMBOLSO DE MORA (TRANSACCION        LB0466
000370*                            REFUND) Y LA GENERACION DEL NUMERO    LB0466
000380*                            DE TRANSACCION PARA EL COBRO.         LB0466
000390* 03/02/00  JMCR TKT-LB0480  SE RECHAZAN LOS REEMBOLSOS CUYO      *LB0480
000400*                            NUMERO DE TRANSACCION NO EMPIECE CON  LB0480
000410*                            EL PREFIJO 'TXN_', PARA EVITAR UN     LB0480
000420*                            REEMBOLSO CONTRA UN COBRO INVENTADO.  LB0480
000430* 09/14/01  JMCR TKT-LB0500  SE AMPLIA EL CONTADOR DE SECUENCIA   *LB0500
000440*                            DE TRANSACCION DE 9(5) A 9(7) COMP;   LB0500
000450*                            YA SE ESTABA ACERCANDO AL TOPE CON EL LB0500
000460*                            VOLUMEN DE LA CORRIDA DIARIA ACTUAL.  LB0500
000470******************************************************************
000480       ENVIRONMENT DIVISION.
000490       CONFIGURATION SECTION.
000500       SPECIAL-NAMES.
000510           C01 IS TOP-OF-FORM
000520           CLASS DIGITOS IS "0" THRU "9".
000530       DATA DIVISION.
000540       WORKING-STORAGE SECTION.
000550******************************************************************
000560*              CONTADOR DE SECUENCIA DE TRANSACCION DE LA         *
000570*              PASARELA (VIVE MIENTRAS DURE LA CORRIDA)           *
000580******************************************************************
000590       01  WKS-SECUENCIA-PAGO.
000600           02  WKS-PG-SECUENCIA      PIC 9(07) COMP VALUE ZERO.
000610           02  FILLER                PIC X(09) VALUE SPACES.
000620******************************************************************
000630*              NUMERO DE TRANSACCION CONSTRUIDO (VISTA Y          *
000640*              REDEFINES PARA ARMAR EL TEXTO 'TXN_' + SECUENCIA)   *
000650******************************************************************
000660       01  WKS-TXN-ID-G.
000670           02  WKS-TXN-PREFIJO       PIC X(04) VALUE 'txn_'.
000680           02  WKS-TXN-DIGITOS       PIC 9(07) VALUE ZERO.
000690           02  FILLER                PIC X(09) VALUE SPACES.
000700       01  WKS-TXN-ID-R REDEFINES WKS-TXN-ID-G.
000710           02  FILLER                PIC X(04).
000720           02  WKS-TXN-DISPLAY       PIC 9(07).
000730           02  FILLER                PIC X(09).
000740******************************************************************
000750*              LIMITES Y REGLAS DE LA PASARELA (TABLA DE           *
000760*              MONTOS MAXIMOS AUTORIZADOS POR FUNCION -- HOY       *
000770*              SOLO PAGO Y REEMBOLSO DE MORA, PERO SE DEJA LA      *
000780*              TABLA PARA CUANDO SE AGREGUEN OTRAS FUNCIONES)      *
000790******************************************************************
000800       01  TABLA-LIMITES-PASARELA.
000810           02  FILLER PIC X(06) VALUE 'PAGO'.
000820           02  FILLER PIC 9(05)V99 VALUE 01500.
000830           02  FILLER PIC X(06) VALUE 'REEM'.
000840           02  FILLER PIC 9(05)V99 VALUE 01500.
000850       01  F-LIMITES-PASARELA REDEFINES TABLA-LIMITES-PASARELA.
000860           02  LIM-ENTRADA OCCURS 2 TIMES.
000870               03  LIM-FUNCION      PIC X(06).
000880               03  LIM-MONTO-MAXIMO PIC 9(05)V99.
000882*    VISTA CRUDA DE LA TABLA, USADA SOLO PARA UN VOLCADO DE
000884*    DIAGNOSTICO EN CASO DE QUE SE REPORTE UN RECHAZO INESPERADO.
000886       01  LIMITES-TEXTO-CRUDO REDEFINES TABLA-LIMITES-PASARELA.
000888           02  LIM-TEXTO-CRUDO      PIC X(13) OCCURS 2 TIMES.
000890       77  WKS-I                     PIC 9(02) COMP VALUE ZERO.
000900       77  WKS-POS-LIMITE            PIC 9(02) COMP VALUE ZERO.
000910       77  WKS-ENCONTRADO            PIC 9(01) VALUE ZERO.
000920           88 SI-ENCONTRADO                    VALUE 1.
000922       LINKAGE SECTION.
000924******************************************************************
000926*              AREA DE ENLACE CON LBCR1B01 (WKS-PASARELA-PAGO)    *
000928******************************************************************
000930       01  WKS-LK-FUNCION            PIC X(04).
000931       01  WKS-LK-PATRON-ID          PIC X(06).
000932       01  WKS-LK-TXN-ID             PIC X(20).
000933       01  WKS-LK-MONTO              PIC S9(3)V99.
000934       01  WKS-LK-DESCRIPCION        PIC X(60).
000935       01  WKS-LK-EXITO              PIC X(01).
000936       01  WKS-LK-MENSAJE            PIC X(80).
000938       PROCEDURE DIVISION USING WKS-LK-FUNCION, WKS-LK-PATRON-ID,
000940                WKS-LK-TXN-ID, WKS-LK-MONTO, WKS-LK-DESCRIPCION,
000950                WKS-LK-EXITO,  WKS-LK-MENSAJE.
000960******************************************************************
000970*               S E C C I O N    P R I N C I P A L
000980******************************************************************
000990       000-MAIN SECTION.
001000           MOVE 'N' TO WKS-LK-EXITO
001010           MOVE SPACES TO WKS-LK-MENSAJE
001020           EVALUATE WKS-LK-FUNCION
001030             WHEN 'PAGO'
001040                PERFORM 100-PROCESA-PAGO THRU 100-PROCESA-PAGO-E
001050             WHEN 'REEM'
001060                PERFORM 200-PROCESA-REEMBOLSO
001070                        THRU 200-PROCESA-REEMBOLSO-E
001080             WHEN OTHER
001090                MOVE 'Unrecognized gateway function code.'
001100                  TO WKS-LK-MENSAJE
001110           END-EVALUATE
001120           GOBACK.
001130       000-MAIN-E. EXIT.
001140
001150******************************************************************
001160*   F U N C I O N   ' P A G O '  --  C O B R O   D E   M O R A    *
001170******************************************************************
001180       100-PROCESA-PAGO SECTION.
001190           IF WKS-LK-PATRON-ID IS NOT DIGITOS
001200              MOVE 'Gateway rejected: invalid patron identifier.'
001210                TO WKS-LK-MENSAJE
001220              GO TO 100-PROCESA-PAGO-E
001230           END-IF
001240
001250           IF WKS-LK-MONTO <= 0
001260              MOVE 'Gateway rejected: amount must be positive.'
001270                TO WKS-LK-MENSAJE
001280              GO TO 100-PROCESA-PAGO-E
001290           END-IF
001300
001310           MOVE 0 TO WKS-POS-LIMITE WKS-ENCONTRADO
001320           PERFORM 110-BUSCA-LIMITE THRU 110-BUSCA-LIMITE-E
001330                   VARYING WKS-I FROM 1 BY 1
001340                   UNTIL WKS-I > 2 OR SI-ENCONTRADO
001350           IF SI-ENCONTRADO AND
001360              WKS-LK-MONTO > LIM-MONTO-MAXIMO (WKS-POS-LIMITE)
001370              MOVE 'Gateway declined: amount exceeds authorized'
001380                   ' limit for this function.' TO WKS-LK-MENSAJE
001390              GO TO 100-PROCESA-PAGO-E
001400           END-IF
001410
001420           ADD 1 TO WKS-PG-SECUENCIA
001430           MOVE WKS-PG-SECUENCIA TO WKS-TXN-DIGITOS
001440           MOVE WKS-TXN-ID-G     TO WKS-LK-TXN-ID
001450
001460           MOVE 'Y' TO WKS-LK-EXITO
001470           STRING 'Charge authorized for patron '
001480                               DELIMITED BY SIZE
001490                  WKS-LK-PATRON-ID DELIMITED BY SIZE
001500                  '.'           DELIMITED BY SIZE
001510             INTO WKS-LK-MENSAJE
001520           END-STRING.
001530       100-PROCESA-PAGO-E. EXIT.
001540
001550       110-BUSCA-LIMITE SECTION.
001560           IF LIM-FUNCION (WKS-I) = WKS-LK-FUNCION
001570              MOVE WKS-I TO WKS-POS-LIMITE
001580              MOVE 1    TO WKS-ENCONTRADO
001590           END-IF.
001600       110-BUSCA-LIMITE-E. EXIT.
001610
001620******************************************************************
001630*   F U N C I O N   ' R E E M '  --  R E E M B O L S O  D E MORA  *
001640******************************************************************
001650       200-PROCESA-REEMBOLSO SECTION.
001660           IF WKS-LK-TXN-ID = SPACES OR
001670              WKS-LK-TXN-ID (1:4) NOT = 'txn_'
001680              MOVE 'Gateway rejected: unrecognized transaction '
001690                   'number, nothing to refund.' TO WKS-LK-MENSAJE
001700              GO TO 200-PROCESA-REEMBOLSO-E
001710           END-IF
001720
001730           IF WKS-LK-MONTO <= 0
001740              MOVE 'Gateway rejected: amount must be positive.'
001750                TO WKS-LK-MENSAJE
001760              GO TO 200-PROCESA-REEMBOLSO-E
001770           END-IF
001780
001790           MOVE 0 TO WKS-POS-LIMITE WKS-ENCONTRADO
001800           PERFORM 110-BUSCA-LIMITE THRU 110-BUSCA-LIMITE-E
001810                   VARYING WKS-I FROM 1 BY 1
001820                   UNTIL WKS-I > 2 OR SI-ENCONTRADO
001830           IF SI-ENCONTRADO AND
001840              WKS-LK-MONTO > LIM-MONTO-MAXIMO (WKS-POS-LIMITE)
001850              MOVE 'Gateway declined: amount exceeds authorized'
001860                   ' limit for this function.' TO WKS-LK-MENSAJE
001870              GO TO 200-PROCESA-REEMBOLSO-E
001880           END-IF
001890
001900           MOVE 'Y' TO WKS-LK-EXITO
001910           STRING 'Refund authorized against transaction '
001920                               DELIMITED BY SIZE
001930                  WKS-LK-TXN-ID DELIMITED BY SIZE
001940                  '.'           DELIMITED BY SIZE
001950             INTO WKS-LK-MENSAJE
001960           END-STRING.
001970       200-PROCESA-REEMBOLSO-E. EXIT.
